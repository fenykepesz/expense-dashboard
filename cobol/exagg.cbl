000100******************************************************************
000200**             EXPENSE MASTER DISTINCT VALUE ANALYSIS            *
000300**                                                               *
000400**   SCANS THE EXPENSE MASTER ONCE, COUNTS DISTINCT CATEGORY,    *
000500**   MONTH AND CARD VALUES AND PRINTS THREE SUMMARY LISTS.       *
000600******************************************************************
000700  identification          division.
000800*===============================
000900      program-id.       exagg.
001000      author.           V B Coen.
001100      installation.     Applewood Computers, Hatfield.
001200      date-written.     11/05/1990.
001300      date-compiled.
001400      security.     Copyright (C) 1990-2000 Applewood Computers.
001500*                  Distributed under the GNU Public Licence.
001600*                  See the file COPYING for details.
001700***
001800*   Remarks.       One pass of the expense master builds 3 tables
001900*                  of distinct values, seen so far, with a running
002000*                  count against each - Category, Month and Card.
002100*                  Printed as 3 separate lists, in first seen
002200*                  order, each with its own record count.
002300***
002400*   Called Modules.   None.
002500***
002600*   Files used.       EX-Master-File - expense master file, in.
002700*                     Print-File      - the 3 summaries, out.
002800***
002900*   Error messages used.  None.
003000***
003100******************************************************************
003200* Changes:
003300* 11/05/90 vbc - 1.0 Created - distinct Category/Month/Card count
003400*                tables, built on one pass of the master.
003500* 06/11/93 rjt - 1.1 CR1330 Table capacity raised from 50 to 100
003600*                entries per list, card count was overflowing.
003700* 15/02/99 sah - 1.2 CR1504 Year 2000 review - no 2 digit years
003800*                held in these tables, no change required.
003900* 18/09/05 vbc - 1.3 CR1699 Reviewed against the amount repack -
004000*                this run carries no money fields of its own, tables
004100*                are plain counts, no change required.
004200******************************************************************
004300  environment             division.
004400*===============================
004500  copy "exenvdiv.cob".
004600* Standard Applewood expense environment block - printer special
004700* names, class tests and the UPSI switches, same copy in every
004800* member of the expense suite so a change here ripples everywhere.
004900  input-output            section.
005000  file-control.
005100  copy "selexmst.cob".
005200  copy "selexprt.cob".
005300* Only the master and the print file are opened by this run -
005400* it never writes a new expense record, so there is no select here
005500* not the transaction or converted files used by other members.
005600  data                    division.
005700*===============================
005800  file section.
005900  copy "fdexmst.cob".
006000* Standard expense master layout - see WSEXMST.COB for field by
006100* field notes, repeated in every program that opens the master, so
006200* maintainer reading just this listing has it to hand.
006300  fd  Print-File
006400      reports are Category-List-Report
006500                   Month-List-Report
006600                   Card-List-Report.
006700***
006800* One Print-File, three Report Writer report groups on it -
006900* Category, Month and Card - so the 3 lists come out as separate
007000* reports on the one spool file, each with its own page numbering.
007100* CR1330 raised every table to 100 entries so none of the three
007200* lists can silently overflow on a busy card month.
007300***
007400  working-storage section.
007500*-----------------------
007600  77  Prog-Name                   pic x(17) value "EXAGG  (1.3)".
007700  01  WS-Status-Group.
007800      03  EX-Prt-Status           pic xx value spaces.
007900      03  EX-Mst-Status           pic xx value spaces.
008000      03  filler                  pic x.
008100  01  WS-Switches.
008200      03  WS-Mst-Eof-Sw           pic x value "N".
008300          88  WS-Mst-Eof                  value "Y".
008400      03  WS-Found-Sw             pic x value "N".
008500          88  WS-Found                    value "Y".
008600      03  filler                  pic x.
008700***
008800* WS-Mst-Eof-Sw drives the one pass loop in AA020; WS-Found-Sw
008900* is reused 3 times over, once per table, in the ZZ03x/ZZ04x/
009000* ZZ05x search paragraphs below - reset before each use.
009100***
009200  01  WS-Counters.
009300* WS-Cat-Cnt/WS-Mon-Cnt/WS-Crd-Cnt hold the high water mark for
009400* table - also printed on the 3 control footings as the final
009500* distinct value counts for the run.
009600      03  WS-Subs                 comp.
009700          05  WS-Cat-Cnt          pic 999  value zero.
009800          05  WS-Cat-Sub          pic 999  value zero.
009900          05  WS-Mon-Cnt          pic 999  value zero.
010000          05  WS-Mon-Sub          pic 999  value zero.
010100          05  WS-Crd-Cnt          pic 999  value zero.
010200          05  WS-Crd-Sub          pic 999  value zero.
010300***
010400* WS-Cat-Sub/WS-Mon-Sub/WS-Crd-Sub each do double duty - driving
010500* the search on the way in (AA020 scan) and the print loop on
010600* the way out (AA090), each reset to zero before it is reused.
010700***
010800      03  WS-Recs-Read            pic 9(7) comp value zero.
010900      03  filler                  pic x.
011000***
011100* CR1330 - distinct value tables, 100 entries, first seen order.
011200***
011300  01  WS-Category-Table.
011400      03  WS-Cat-Entry occurs 100.
011500          05  WS-Cat-Name         pic x(20).
011600          05  WS-Cat-Count        pic 9(7) comp.
011700***
011800* CR1330 - distinct value tables, 100 entries, first seen order,
011900* no SEARCH verb used - a straight PERFORM VARYING scan, same as
012000* the category rule table in EXSTMT, kept simple since
012100* 100 entries never justifies anything cleverer.
012200***
012300* Flat view of each table, used by ZZ099 to blank the whole area
012400* down to low values in one move, rather than table by table.
012500***
012600  01  WS-Category-Flat redefines WS-Category-Table
012700                              pic x(2700).
012800***
012900* Flat view of each table, used by AA010 to blank the whole area
013000* down to low values in one move, rather than table by table.
013100***
013200  01  WS-Month-Table.
013300      03  WS-Mon-Entry occurs 100.
013400          05  WS-Mon-Name         pic x(12).
013500          05  WS-Mon-Count        pic 9(7) comp.
013600  01  WS-Month-Flat redefines WS-Month-Table
013700                              pic x(1900).
013800  01  WS-Card-Table.
013900      03  WS-Crd-Entry occurs 100.
014000          05  WS-Crd-Name         pic x(4).
014100          05  WS-Crd-Count        pic 9(7) comp.
014200  01  WS-Card-Flat redefines WS-Card-Table
014300                              pic x(1100).
014400  report section.
014500* Three Report Writer RDs share the Print-File opened in AA090 -
014600* each is INITIATEd, driven by a GENERATE per table entry, then
014700* TERMINATEd before the next one starts, so page numbers reset.
014800*-----------------------
014900  rd  Category-List-Report
015000      control final
015100      page limit is 60 lines
015200      heading 1
015300      first detail 3
015400      last detail 56
015500      footing 58.
015600* Category list - column 1 is the distinct category text as first
015700* seen on the master, column 26 the running count against it.
015800  01  Cat-Page-Head                type page heading.
015900      03  line 1.
016000          05  column 1   pic x(17)  source Prog-Name.
016100          05  column 30  pic x(30)
016200                   value "DISTINCT CATEGORY LIST".
016300      03  line 3.
016400          05  column 1   pic x(20) value "CATEGORY".
016500          05  column 25  pic x(10) value "COUNT".
016600  01  Category-Detail-Line        type detail.
016700      03  line plus 1.
016800          05  column 1   pic x(20)
016900                   source WS-Cat-Name (WS-Cat-Sub).
017000          05  column 26  pic zz,zz9
017100                   source WS-Cat-Count (WS-Cat-Sub).
017200  01  Cat-Final-Foot        type control footing final.
017300      03  line plus 2.
017400          05  column 1   pic x(25)
017500                   value "DISTINCT CATEGORIES    -".
017600          05  column 28  pic zz9    source WS-Cat-Cnt.
017700  rd  Month-List-Report
017800      control final
017900      page limit is 60 lines
018000      heading 1
018100      first detail 3
018200      last detail 56
018300      footing 58.
018400* Month list - same shape as the category list above, keyed on the
018500* stored EX-Mst-Month text rather than category.
018600  01  Mon-Page-Head                type page heading.
018700      03  line 1.
018800          05  column 1   pic x(17)  source Prog-Name.
018900          05  column 30  pic x(30)
019000                   value "DISTINCT MONTH LIST".
019100      03  line 3.
019200          05  column 1   pic x(12) value "MONTH".
019300          05  column 17  pic x(10) value "COUNT".
019400  01  Month-Detail-Line           type detail.
019500      03  line plus 1.
019600          05  column 1   pic x(12)
019700                   source WS-Mon-Name (WS-Mon-Sub).
019800          05  column 18  pic zz,zz9
019900                   source WS-Mon-Count (WS-Mon-Sub).
020000  01  Mon-Final-Foot        type control footing final.
020100      03  line plus 2.
020200          05  column 1   pic x(25)
020300                   value "DISTINCT MONTHS        -".
020400          05  column 28  pic zz9    source WS-Mon-Cnt.
020500  rd  Card-List-Report
020600      control final
020700      page limit is 60 lines
020800      heading 1
020900      first detail 3
021000      last detail 56
021100      footing 58.
021200* Card list - last of the three, keyed on the 4 digit card number
021300* held on the master, same first-seen-order table technique.
021400  01  Crd-Page-Head                type page heading.
021500      03  line 1.
021600          05  column 1   pic x(17)  source Prog-Name.
021700          05  column 30  pic x(30)
021800                   value "DISTINCT CARD LIST".
021900      03  line 3.
022000          05  column 1   pic x(4)  value "CARD".
022100          05  column 9   pic x(10) value "COUNT".
022200  01  Card-Detail-Line            type detail.
022300      03  line plus 1.
022400          05  column 1   pic x(4)
022500                   source WS-Crd-Name (WS-Crd-Sub).
022600          05  column 10  pic zz,zz9
022700                   source WS-Crd-Count (WS-Crd-Sub).
022800  01  Crd-Final-Foot        type control footing final.
022900      03  line plus 2.
023000          05  column 1   pic x(25)
023100                   value "DISTINCT CARDS         -".
023200          05  column 28  pic zz9    source WS-Crd-Cnt.
023300  procedure division.
023400***
023500* One pass of the master builds all 3 tables together (AA020 calls
023600* all 3 ZZ0x0 accumulators per record read) so there is only the
023700* one START/READ loop against EX-Master-File for the whole run.
023800***
023900  aa000-Main                  section.
024000************************************
024100      display  Prog-Name " Starting".
024200* Open, scan to EOF, print, close - no further control breaks, the
024300* count tables themselves already carry the running totals.
024400      perform  aa010-Open-Files.
024500      perform  aa020-Scan-Master
024600               until     WS-Mst-Eof.
024700      close    EX-Master-File.
024800* Master closed as soon as the scan is done - the print pass below
024900* works only off the 3 in-memory tables, the file is not reopened.
025000      perform  aa090-Print-Lists.
025100      display  Prog-Name " Ended".
025200      goback.
025300  aa010-Open-Files                 section.
025400***
025500* Blanks all 3 tables to low-values before the master opens,
025600* a rerun never carries stale entries forward from a prior pass.
025700***
025800********************************************
025900      move     spaces to WS-Category-Flat
026000                         WS-Month-Flat
026100                         WS-Card-Flat.
026200      open     input EX-Master-File.
026300      move     low-values to EX-Mst-Id.
026400* START positions to the very first key on the index so the scan
026500* always runs Id ascending regardless of load order into the file.
026600      start    EX-Master-File
026700               key is not less than EX-Mst-Id
026800               invalid key
026900               continue
027000      end-start.
027100* INVALID KEY here just means the master is empty - CONTINUE lets
027200* the READ NEXT below fall straight into end of file handling.
027300      read     EX-Master-File next record
027400               at end
027500               set      WS-Mst-Eof to true.
027600  aa010-Exit.
027700      exit     section.
027800  aa020-Scan-Master                 section.
027900********************************************
028000      add      1 to WS-Recs-Read.
028100* WS-Recs-Read is just a per-record tally, no sysout trace -
028200* the counts that matter are the 3 table high water marks.
028300      perform  zz030-Accumulate-Category.
028400      perform  zz040-Accumulate-Month.
028500      perform  zz050-Accumulate-Card.
028600* All 3 accumulators run off the one record read above - a record
028700* with a category never seen before also gets its first month and
028800* card entries created in the same pass, no second pass needed.
028900      read     EX-Master-File next record
029000               at end
029100               set      WS-Mst-Eof to true.
029200  aa020-Exit.
029300      exit     section.
029400  zz030-Accumulate-Category         section.
029500***
029600* Linear scan of the category table so far - ZZ031 below tests one
029700* entry per call.  Falls out early on a match (WS-Found set true),
029800* otherwise runs to the table high water mark and a new entry is
029900* appended at WS-Cat-Cnt + 1.
030000***
030100********************************************
030200      move     "N" to WS-Found-Sw.
030300      move     zero to WS-Cat-Sub.
030400      perform  zz031-Check-One-Category
030500               varying   WS-Cat-Sub from 1 by 1
030600               until     WS-Cat-Sub > WS-Cat-Cnt or WS-Found.
030700      if       not WS-Found
030800               add      1 to WS-Cat-Cnt
030900               move     EX-Mst-Category
031000                        to WS-Cat-Name (WS-Cat-Cnt)
031100               move     1 to WS-Cat-Count (WS-Cat-Cnt)
031200      end-if.
031300  zz030-Exit.
031400      exit     section.
031500  zz031-Check-One-Category          section.
031600* One table entry compare - kept as its own tiny paragraph purely
031700* so it reads the same shape as the PERFORM VARYING driving it.
031800********************************************
031900      if       WS-Cat-Name (WS-Cat-Sub) = EX-Mst-Category
032000               set      WS-Found to true
032100               add      1 to WS-Cat-Count (WS-Cat-Sub).
032200  zz031-Exit.
032300      exit     section.
032400  zz040-Accumulate-Month            section.
032500***
032600* Same linear scan idiom as ZZ030 above, against the month table.
032700***
032800********************************************
032900      move     "N" to WS-Found-Sw.
033000      move     zero to WS-Mon-Sub.
033100      perform  zz041-Check-One-Month
033200               varying   WS-Mon-Sub from 1 by 1
033300               until     WS-Mon-Sub > WS-Mon-Cnt or WS-Found.
033400      if       not WS-Found
033500               add      1 to WS-Mon-Cnt
033600               move     EX-Mst-Month to WS-Mon-Name (WS-Mon-Cnt)
033700               move     1 to WS-Mon-Count (WS-Mon-Cnt)
033800      end-if.
033900  zz040-Exit.
034000      exit     section.
034100  zz041-Check-One-Month             section.
034200* One table entry compare for the month table - see ZZ031 remarks.
034300********************************************
034400      if       WS-Mon-Name (WS-Mon-Sub) = EX-Mst-Month
034500               set      WS-Found to true
034600               add      1 to WS-Mon-Count (WS-Mon-Sub).
034700  zz041-Exit.
034800      exit     section.
034900  zz050-Accumulate-Card             section.
035000***
035100* Same linear scan idiom again, this time against the card table.
035200***
035300********************************************
035400      move     "N" to WS-Found-Sw.
035500      move     zero to WS-Crd-Sub.
035600      perform  zz051-Check-One-Card
035700               varying   WS-Crd-Sub from 1 by 1
035800               until     WS-Crd-Sub > WS-Crd-Cnt or WS-Found.
035900      if       not WS-Found
036000               add      1 to WS-Crd-Cnt
036100               move     EX-Mst-Card to WS-Crd-Name (WS-Crd-Cnt)
036200               move     1 to WS-Crd-Count (WS-Crd-Cnt)
036300      end-if.
036400  zz050-Exit.
036500      exit     section.
036600  zz051-Check-One-Card              section.
036700* One table entry compare for the card table - see ZZ031 remarks.
036800********************************************
036900      if       WS-Crd-Name (WS-Crd-Sub) = EX-Mst-Card
037000               set      WS-Found to true
037100               add      1 to WS-Crd-Count (WS-Crd-Sub).
037200  zz051-Exit.
037300      exit     section.
037400  aa090-Print-Lists                 section.
037500***
037600* Prints the 3 lists one after another, each its own INITIATE/
037700* GENERATE/TERMINATE cycle, category first, then month, then card
037800* the order the tables were first populated in, not alphabetical.
037900***
038000********************************************
038100      open     output Print-File.
038200      initiate Category-List-Report.
038300      move     zero to WS-Cat-Sub.
038400      perform  zz091-Print-One-Category
038500               varying   WS-Cat-Sub from 1 by 1
038600               until     WS-Cat-Sub > WS-Cat-Cnt.
038700      terminate Category-List-Report.
038800      initiate Month-List-Report.
038900      move     zero to WS-Mon-Sub.
039000      perform  zz092-Print-One-Month
039100               varying   WS-Mon-Sub from 1 by 1
039200               until     WS-Mon-Sub > WS-Mon-Cnt.
039300      terminate Month-List-Report.
039400      initiate Card-List-Report.
039500      move     zero to WS-Crd-Sub.
039600      perform  zz093-Print-One-Card
039700               varying   WS-Crd-Sub from 1 by 1
039800               until     WS-Crd-Sub > WS-Crd-Cnt.
039900      terminate Card-List-Report.
040000      close    Print-File.
040100  aa090-Exit.
040200      exit     section.
040300  zz091-Print-One-Category          section.
040400* GENERATE fires the page heading automatically on the first call
040500* and whenever the Report Writer rolls to a new page thereafter.
040600********************************************
040700      generate Category-Detail-Line.
040800  zz091-Exit.
040900      exit     section.
041000  zz092-Print-One-Month             section.
041100* See ZZ091 remarks - identical shape, month report group.
041200********************************************
041300      generate Month-Detail-Line.
041400  zz092-Exit.
041500      exit     section.
041600  zz093-Print-One-Card              section.
041700* See ZZ091 remarks - identical shape, card report group.
041800********************************************
041900      generate Card-Detail-Line.
042000  zz093-Exit.
042100      exit     section.
