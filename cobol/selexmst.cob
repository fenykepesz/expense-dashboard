000100* SELECT CLAUSE FOR THE EXPENSE MASTER FILE - INDEXED BY ID.
000200* 14/11/87 VBC - CREATED.
000300     select  EX-Master-File  assign       "EXMAST"
000400                              organization indexed
000500                              access mode  dynamic
000600                              record key   EX-Mst-Id
000700                              file status  EX-Mst-Status.
