000100******************************************************************
000200**                EXPENSE MASTER MIGRATION LOADER                *
000300**                                                               *
000400**   BULK LOADS THE CONVERTED EXPENSE FILE INTO THE EXPENSE      *
000500**   MASTER, ASSIGNING A NEW ID TO EVERY RECORD LOADED.          *
000600******************************************************************
000700  identification          division.
000800*===============================
000900      program-id.       exmigr.
001000      author.           V B Coen.
001100      installation.     Applewood Computers, Hatfield.
001200      date-written.     21/06/1988.
001300      date-compiled.
001400      security.     Copyright (C) 1988-2004 Applewood Computers.
001500*                  Distributed under the GNU Public Licence.
001600*                  See the file COPYING for details.
001700***
001800*   Remarks.       Single pass load of EX-Converted-File into
001900*                  EX-Master-File.  Calls EX900 to field validate
002000*                  every record before it is written; rejects are
002100*                  counted as errors, not loaded.  The next free
002200*                  Id is kept in EX-Control-File (RRN = 1), the
002300*                  same idea as PY-PR2-Last-Employee-No in the
002400*                  payroll parameter file.
002500***
002600*   Called Modules.   EX900  - field level validation.
002700***
002800*   Files used.       EX-Converted-File  - input, standard layout.
002900*                     EX-Master-File     - output, indexed, by Id.
003000*                     EX-Control-File    - control record, RRN 1.
003100***
003200*   Error messages used.  None - rejects logged to sysout.
003300***
003400******************************************************************
003500* Changes:
003600* 21/06/88 vbc - 1.0 Created - read/validate/load loop for the
003700*                expense master, modelled on the build-cbasic
003800*                read/count/report shape.
003900* 30/03/90 rjt - 1.1 CR1218 Control file created automatically on
004000*                first run if not found, starting Id at 1.
004100* 14/02/99 sah - 1.2 CR1499 Year 2000 review - Id is a sequential
004200*                8 digit counter, no 2 digit year stored, no
004300*                change required - logged per Y2K programme
004400*                CR1500.
004500* 11/09/04 vbc - 1.3 CR1701 Final master record count now read
004600*                back from EX-Master-File after close, for the
004700*                EOJ report, rather than just counted on the fly.
004800******************************************************************
004900  environment             division.
005000*===============================
005100  copy "exenvdiv.cob".
005200* No SPECIAL-NAMES of our own - EXENVDIV carries the house
005300* switch/printer assignments shared across the expense suite.
005400  input-output            section.
005500  file-control.
005600  copy "selexcvt.cob".
005700  copy "selexmst.cob".
005800      select  EX-Control-File assign      "EXCTL"
005900                               organization relative
006000                               access mode random
006100                               relative key WS-Ctl-Rrn
006200                               file status WS-Ctl-Status.
006300* CR1218 - control file is relative, one record at RRN 1, opened
006400* and re-created automatically on a first run against a new
006500* master, the same idiom used for the payroll parameter file.
006600  data                    division.
006700*===============================
006800  file section.
006900  copy "fdexcvt.cob".
007000* EX-Converted-File is read only, once - the single input to
007100* this load, no ID assigned yet, that is this programs job.
007200  copy "fdexmst.cob".
007300* EX-Master-File opened output on the way in (a clean load),
007400* then re-opened input at AA080 purely to foot up a final count.
007500  fd  EX-Control-File.
007600  copy "wsexctl.cob".
007700* CR1701 - Control file carries nothing but the last Id issued,
007800* one 01 level record occupying the whole of RRN 1.
007900  working-storage section.
008000*-----------------------
008100  77  Prog-Name                   pic x(17) value "EXMIGR (1.3)".
008200  01  WS-Status-Group.
008300* File status checked only where the run actually branches on
008400* it - the control file 35 test in AA010 - everywhere else a
008500* bad status is left to abend rather than trap and recover.
008600      03  WS-Ctl-Status           pic xx value spaces.
008700      03  EX-Cvt-Status           pic xx value spaces.
008800      03  EX-Mst-Status           pic xx value spaces.
008900      03  filler                  pic x.
009000  01  WS-Switches.
009100* WS-Eof-Sw drives the AA000 load loop against the converted
009200* file, WS-Mst-Eof-Sw is a second, unrelated eof flag used only
009300* by the AA080 recount pass once the master is reopened.
009400      03  WS-Eof-Sw               pic x value "N".
009500          88  WS-Eof                      value "Y".
009600      03  WS-Mst-Eof-Sw           pic x value "N".
009700          88  WS-Mst-Eof                  value "Y".
009800      03  filler                  pic x.
009900  01  WS-Ctl-Rrn                  pic 9 comp value 1.
010000* Always 1 - the control file never grows past its one record,
010100* so this is a constant rather than a true working subscript.
010200  01  WS-Counters.
010300* CR1701 - Read should foot to Loaded + Error; Master-Count is
010400* filled in separately at EOJ by recounting the master itself,
010500* not just accumulated as records are written.
010600      03  WS-Recs-Read            pic 9(7) comp value zero.
010700      03  WS-Recs-Loaded          pic 9(7) comp value zero.
010800      03  WS-Recs-Error           pic 9(7) comp value zero.
010900      03  WS-Master-Count         pic 9(7) comp value zero.
011000      03  filler                  pic x.
011100***
011200* Flat views of the counters, for the single line banner that
011300* goes to the run log alongside the 4 line EOJ report below.
011400***
011500  01  WS-Counters-Flat redefines WS-Counters
011600                              pic x(29).
011700  01  WS-Counters-Rep.
011800* Edited pic zz,zz9,zz9 report fields for the EOJ display lines
011900* only - the raw comp counters above never print directly.
012000      03  WS-Read-Rep             pic zz,zz9,zz9.
012100      03  WS-Load-Rep             pic zz,zz9,zz9.
012200      03  WS-Err-Rep              pic zz,zz9,zz9.
012300      03  WS-Mst-Rep              pic zz,zz9,zz9.
012400      03  filler                  pic x.
012500  01  WS-Counters-Rep-Flat redefines WS-Counters-Rep
012600                              pic x(33).
012700  01  WS-Id-Edit                  pic 9(8).
012800* 8 digit Id, same shape and same Y2K review outcome as the Id
012900* assigned by EXMAIN - see the change log above for CR1499.
013000  01  WS-Id-Edit-X redefines WS-Id-Edit
013100                              pic x(8).
013200  01  Ex-Val-Return               pic 9.
013300      88  Ex-Val-Ok                       value zero.
013400      88  Ex-Val-Rejected                 value 1.
013500  01  Ex-Val-Reason               pic x(30).
013600* Reason text is shown on the sysout reject line in AA020 - the
013700* only place in this run that a rejection reason is surfaced.
013800  procedure division.
013900  aa000-Main                  section.
014000************************************
014100      display  Prog-Name " Starting".
014200* CR1701 - the master recount in AA080 only happens once, after
014300* the load loop closes out, so Master-Count always reflects the
014400* file as actually written, not a running tally kept in step.
014500      perform  aa010-Open-Files.
014600      perform  aa020-Load-Records
014700               until     WS-Eof.
014800      perform  aa080-Close-Down.
014900      perform  aa090-Report-Counts.
015000      display  Prog-Name " Ended".
015100      goback.
015200  aa010-Open-Files                section.
015300********************************************
015400      open     input  EX-Converted-File.
015500      open     output EX-Master-File.
015600      open     i-o    EX-Control-File.
015700      if       WS-Ctl-Status = "35"
015800* CR1218 - status 35 is file not found on the open i-o - first
015900* run against a brand new master, so the control record is
016000* created here with the counter starting at zero.
016100               close    EX-Control-File
016200               open     output EX-Control-File
016300               move     zero to EX-Ctl-Last-Id
016400               write    EX-Control-Record
016500               close    EX-Control-File
016600               open     i-o EX-Control-File
016700      end-if.
016800      read     EX-Converted-File
016900               at end
017000               set      WS-Eof to true.
017100  aa010-Exit.
017200      exit     section.
017300  aa020-Load-Records               section.
017400********************************************
017500      add      1 to WS-Recs-Read.
017600* Validate before building the master record - a rejected
017700* record never touches EX-Expense-Master-Record at all, so
017800* there is no half built record left lying around to clean up.
017900      call     "ex900" using EX-Converted-Record
018000                              Ex-Val-Return
018100                              Ex-Val-Reason.
018200      if       Ex-Val-Rejected
018300               add      1 to WS-Recs-Error
018400               display  "EXMIGR - rejected - " Ex-Val-Reason
018500* Rejects are not written anywhere else - sysout is the only
018600* record of what failed and why, there is no reject file.
018700      else
018800               move     spaces to EX-Expense-Master-Record
018900               move     EX-Cvt-Date      to EX-Mst-Date
019000               move     EX-Cvt-Merchant  to EX-Mst-Merchant
019100               move     EX-Cvt-Category  to EX-Mst-Category
019200               move     EX-Cvt-Card      to EX-Mst-Card
019300               move     EX-Cvt-Amount    to EX-Mst-Amount
019400               move     EX-Cvt-Month     to EX-Mst-Month
019500               move     EX-Cvt-Year      to EX-Mst-Year
019600               perform  zz050-Next-Id
019700* Id only assigned to records that pass validation, exactly the
019800* same rule EXMAIN follows for a Create.
019900               move     WS-Id-Edit-X to EX-Mst-Id
020000               write    EX-Expense-Master-Record
020100               add      1 to WS-Recs-Loaded
020200      end-if.
020300      read     EX-Converted-File
020400               at end
020500               set      WS-Eof to true.
020600  aa020-Exit.
020700      exit     section.
020800  zz050-Next-Id                    section.
020900********************************************
021000* Control file holds the last Id issued, same idea as
021100* PY-PR2-Last-Employee-No in the payroll parameter file.
021200      add      1 to EX-Ctl-Last-Id.
021300      move     EX-Ctl-Last-Id to WS-Id-Edit.
021400      rewrite  EX-Control-Record.
021500* Rewritten once per record loaded, not batched at EOJ - a run
021600* that abends part way through still leaves the control file
021700* pointing at the last Id actually issued.
021800  zz050-Exit.
021900      exit     section.
022000  aa080-Close-Down                 section.
022100********************************************
022200      close    EX-Converted-File
022300               EX-Control-File.
022400      close    EX-Master-File.
022500      open     input EX-Master-File.
022600* CR1701 - closed output then reopened input purely to support
022700* the start/read-next recount below; nothing is rewritten here.
022800      move     zero to WS-Master-Count.
022900      move     low-values to EX-Mst-Id.
023000* Low-values positions the start at the very first key on file,
023100* regardless of what Id happened to be issued first this run.
023200      start    EX-Master-File
023300               key is not less than EX-Mst-Id
023400               invalid key
023500               continue
023600      end-start.
023700      perform  zz086-Count-Master
023800               until     WS-Mst-Eof.
023900      close    EX-Master-File.
024000  aa080-Exit.
024100      exit     section.
024200  zz086-Count-Master               section.
024300********************************************
024400      read     EX-Master-File next record
024500* Sequential next-record read down the whole master - a genuine
024600* count of what is on file, not a figure carried over from the
024700* load loop above.
024800               at end
024900               set      WS-Mst-Eof to true.
025000      if       not WS-Mst-Eof
025100               add      1 to WS-Master-Count.
025200  zz086-Exit.
025300      exit     section.
025400  aa090-Report-Counts              section.
025500********************************************
025600      move     WS-Recs-Read      to WS-Read-Rep.
025700* CR1701 - 4 line EOJ report, Master-Count last so it reads as
025800* the confirmed outcome of the run rather than a running total.
025900      move     WS-Recs-Loaded    to WS-Load-Rep.
026000      move     WS-Recs-Error     to WS-Err-Rep.
026100      move     WS-Master-Count   to WS-Mst-Rep.
026200      display  "EXMIGR - records read     - " WS-Read-Rep.
026300      display  "EXMIGR - records loaded   - " WS-Load-Rep.
026400      display  "EXMIGR - records in error - " WS-Err-Rep.
026500      display  "EXMIGR - master total     - " WS-Mst-Rep.
026600  aa090-Exit.
026700      exit     section.
