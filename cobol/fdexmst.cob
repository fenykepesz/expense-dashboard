000100* FD FOR THE EXPENSE MASTER FILE.
000200* 14/11/87 VBC - CREATED.
000300     fd  EX-Master-File.
000400     copy "wsexmst.cob".
