000100******************************************************************
000200**                EXPENSE MASTER MAINTENANCE                    *
000300**                                                               *
000400**   CREATE / GET / UPDATE / DELETE AGAINST THE EXPENSE MASTER,  *
000500**   ONE TRANSACTION FILE, ONE PASS, PRINTED ACTIVITY REPORT.    *
000600******************************************************************
000700  identification          division.
000800*===============================
000900      program-id.       exmain.
001000      author.           V B Coen.
001100      installation.     Applewood Computers, Hatfield.
001200      date-written.     19/07/1990.
001300      date-compiled.
001400      security.     Copyright (C) 1990-2003 Applewood Computers.
001500*                  Distributed under the GNU Public Licence.
001600*                  See the file COPYING for details.
001700***
001800*   Remarks.       Drives the expense master from a transaction
001900*                  file, one function code per record - A Create,
002000*                  G Get, C Change, D Delete.  Calls EX900 for
002100*                  field validation on create and on any changed
002200*                  field of an update.  Prints one activity line
002300*                  per transaction plus an EOJ count.
002400***
002500*   Called Modules.   EX900  - field level validation.
002600***
002700*   Files used.       EX-Trans-File  - maint transactions, in.
002800*                     EX-Master-File - expense master, i-o.
002900*                     Print-File     - activity report, out.
003000***
003100*   Error messages used.
003200*                     EXMAIN-01 thru EXMAIN-04.
003300***
003400******************************************************************
003500* Changes:
003600* 19/07/90 vbc - 1.0 Created - Create/Get/Change/Delete against
003700*                the expense master, function code idiom lifted
003800*                from the old stock maintenance run.
003900* 02/12/92 rjt - 1.1 CR1305 Update now only validates the fields
004000*                actually supplied on the transaction, not the
004100*                whole record - partial edits were being rejected
004200*                for blanks in fields the user did not touch.
004300* 18/01/99 sah - 1.2 CR1505 Year 2000 review - Id is an 8 digit
004400*                sequential counter, no 2 digit year involved, no
004500*                change required, logged per Y2K programme CR1500.
004600* 27/06/03 vbc - 1.3 CR1690 Added the printed activity report -
004700*                previously this ran silent bar the sysout count.
004800* 18/09/05 vbc - 1.4 CR1699 Transaction and validation amount
004900*                fields repacked comp-3 to match the master.
005000* 09/08/26 vbc - 1.5 CR1702 Id now drawn from the shared EX-Control-
005100*                File counter (same one EXMIGR uses) instead of accept
005200*                from time - a busy run could hand out the same clock
005300*                tick twice with nothing trapping the resulting write.
005400*                EXMAIN-04 and an invalid key leg added as a backstop.
005500******************************************************************
005600  environment             division.
005700*===============================
005800* No SPECIAL-NAMES of our own needed here - EXENVDIV carries the
005900* house printer/switch assignments common to the expense suite.
006000*===============================
006100  copy "exenvdiv.cob".
006200  input-output            section.
006300  file-control.
006400      select  EX-Trans-File   assign      "EXTRANS"
006500                               organization line sequential
006600                               file status WS-Trn-Status.
006700* EX-Trans-File is the one and only input to this run - a flat
006800* maintenance tape of A/G/C/D transactions keyed only by sequence,
006900* not by Id, so a Get/Change/Delete always go via EX-Master-File.
007000      select  EX-Control-File assign      "EXCTL"
007100                               organization relative
007200                               access mode random
007300                               relative key WS-Ctl-Rrn
007400                               file status WS-Ctl-Status.
007500* CR1702 - control file is relative, one record at RRN 1, same idiom
007600* EXMIGR uses so the Id counter is shared across both programs and a
007700* maintenance run never hands out an Id a load run already issued.
007800  copy "selexmst.cob".
007900  copy "selexprt.cob".
008000  data                    division.
008100*===============================
008200  file section.
008300  fd  EX-Trans-File.
008400  01  EX-Trans-Record.
008500      03  EX-Trn-Function         pic x.
008600* CR1690 - function code drives the evaluate in AA020; anything
008700* outside A/G/C/D falls to the OTHER leg and is rejected outright.
008800          88  EX-Trn-Create               value "A".
008900          88  EX-Trn-Get                  value "G".
009000          88  EX-Trn-Change               value "C".
009100          88  EX-Trn-Delete               value "D".
009200      03  EX-Trn-Id               pic x(8).
009300      03  EX-Trn-Date             pic x(10).
009400      03  EX-Trn-Merchant         pic x(40).
009500      03  EX-Trn-Category         pic x(20).
009600      03  EX-Trn-Card             pic x(4).
009700      03  EX-Trn-Amount           pic s9(7)v99  comp-3.
009800      03  EX-Trn-Month            pic x(12).
009900      03  EX-Trn-Year             pic x(4).
010000      03  filler                  pic x(4).
010100* Trailing filler pads the transaction record to the same 99
010200* bytes as the converted record, so the two line up for anyone
010300* reading both files side by side on a hex dump.
010400  copy "fdexmst.cob".
010500* EX-Master-File is opened i-o for the whole run - Create writes,
010600* Get/Change/Delete read by the Id key, Change rewrites in place,
010700* Delete removes the record outright rather than flagging it.
010800  fd  Print-File
010900      reports are Activity-Report.
011000* Print-File carries nothing but the Report Writer output below -
011100* no manual WRITE ever hits this file, it is GENERATE-only.
011200  fd  EX-Control-File.
011300  copy "wsexctl.cob".
011400* CR1702 - control file carries nothing but the last Id issued,
011500* one 01 level record occupying the whole of RRN 1, shared with
011600* EXMIGR over in the batch load run.
011700  working-storage section.
011800*-----------------------
011900  77  Prog-Name                   pic x(17) value "EXMAIN (1.5)".
012000  01  Error-Messages.
012100      03  EXMAIN-01 pic x(30) value "EXMAIN-01 FUNCTION UNKNOWN".
012200      03  EXMAIN-02 pic x(30) value "EXMAIN-02 ID NOT FOUND".
012300      03  EXMAIN-03 pic x(30) value "EXMAIN-03 REJECTED BY EX900".
012400      03  EXMAIN-04 pic x(30) value "EXMAIN-04 DUPLICATE ID ON FILE".
012500* Error-Messages moves straight into WS-Act-Result for the
012600* activity line - EXMAIN-01 bad function, EXMAIN-02 Id not on
012700* file, EXMAIN-03 EX900 rejected the record, EXMAIN-04 the
012800* CR1702 counter somehow handed back an Id already on file.
012900  01  WS-Status-Group.
013000* File status checked only on open/close in this run, plus the
013100* CR1702 status 35 test on the control file - EX900 does the
013200* field level rejection, so i-o errors elsewhere are rare enough
013300* to leave as a silent abend rather than trap and recover.
013400      03  WS-Trn-Status           pic xx value spaces.
013500      03  EX-Prt-Status           pic xx value spaces.
013600      03  EX-Mst-Status           pic xx value spaces.
013700      03  WS-Ctl-Status           pic xx value spaces.
013800      03  filler                  pic x.
013900  01  WS-Switches.
014000* WS-Trn-Eof-Sw drives the AA000 perform-until, WS-Mst-Found-Sw
014100* is set by every keyed read of the master and tested straight
014200* after by the Get/Change/Delete paragraphs.
014300      03  WS-Trn-Eof-Sw           pic x value "N".
014400          88  WS-Trn-Eof                  value "Y".
014500      03  WS-Mst-Found-Sw         pic x value "N".
014600          88  WS-Mst-Found                value "Y".
014700          88  WS-Mst-Not-Found            value "N".
014800      03  filler                  pic x.
014900  01  WS-Counters.
015000* CR1690 - one bucket per activity outcome, all reported at EOJ
015100* by AA090; Read should always foot to Created + Fetched +
015200* Changed + Deleted + Rejected or the run sysout gets queried.
015300      03  WS-Recs-Read            pic 9(7) comp value zero.
015400      03  WS-Recs-Created         pic 9(7) comp value zero.
015500      03  WS-Recs-Fetched         pic 9(7) comp value zero.
015600      03  WS-Recs-Changed         pic 9(7) comp value zero.
015700      03  WS-Recs-Deleted         pic 9(7) comp value zero.
015800      03  WS-Recs-Rejected        pic 9(7) comp value zero.
015900      03  filler                  pic x.
016000  01  WS-Counters-Flat redefines WS-Counters
016100* Flat byte view kept for ad-hoc dumps when a count looks wrong
016200* and someone wants to SYSOUT the raw working-storage.
016300                              pic x(36).
016400  01  WS-Ctl-Rrn                  pic 9 comp value 1.
016500* CR1702 - always 1, the control file never grows past its one
016600* record, so this is a constant rather than a true subscript,
016700* same idiom EXMIGR uses for its own WS-Ctl-Rrn.
016800  01  WS-Id-Edit                  pic 9(8).
016900* CR1702 - 8 digit Id now drawn from EX-Control-File RRN 1, the
017000* same counter EXMIGR draws from, so a load run and a maintenance
017100* run can never hand out the same Id - see the Y2K note in the
017200* change log above, there is no century digit in this key at all.
017300  01  WS-Id-Edit-X redefines WS-Id-Edit
017400                              pic x(8).
017500* Character view of the Id, moved to EX-Mst-Id which is defined
017600* pic x(8) on the master - kept as a separate 01 redefine rather
017700* than nesting it inside the numeric WS-Id-Edit group.
017800***
017900* Local view of the converted record shape, built from the current
018000* master fields, so EX900 can be called the same way it is called
018100* from EXCONV and EXMIGR without changing its linkage.
018200***
018300  01  WS-Val-Record.
018400      03  WS-Val-Date             pic x(10).
018500      03  WS-Val-Merchant         pic x(40).
018600      03  WS-Val-Category         pic x(20).
018700      03  WS-Val-Card             pic x(4).
018800      03  WS-Val-Amount           pic s9(7)v99  comp-3.
018900      03  WS-Val-Month            pic x(12).
019000      03  WS-Val-Year             pic 9(4).
019100      03  filler                  pic x(4).
019200  01  Ex-Val-Return               pic 9.
019300      88  Ex-Val-Ok                       value zero.
019400      88  Ex-Val-Rejected                 value 1.
019500  01  Ex-Val-Reason               pic x(30).
019600* Return code and reason text come straight back from EX900 -
019700* this run only ever looks at Ex-Val-Return, the reason text
019800* is not printed on the activity line, only the fixed EXMAIN-03.
019900  01  WS-Activity-Line.
020000* One line per transaction, built in AA020/ZZ0nn and fed to the
020100* Report Writer by ZZ095 - function code, Id, and the result
020200* text lifted straight from Error-Messages or a literal.
020300      03  WS-Act-Function         pic x.
020400      03  WS-Act-Id               pic x(8).
020500      03  WS-Act-Result           pic x(30).
020600  01  WS-Activity-Line-Flat redefines WS-Activity-Line
020700* Flat view, same house habit as WS-Counters-Flat above.
020800                              pic x(39).
020900  report section.
021000*-----------------------
021100  rd  Activity-Report
021200      control final
021300      page limit is 60 lines
021400      heading 1
021500      first detail 3
021600      last detail 56
021700      footing 58.
021800* CR1690 - single control break, final only, no subtotals by
021900* function since the EOJ counts below already give that split.
022000* 60 line page matches the shop standard carry set up for the
022100* payroll reports, so this run lines up on the same stationery.
022200  01  Act-Page-Head                type page heading.
022300      03  line 1.
022400          05  column 1   pic x(17)  source Prog-Name.
022500          05  column 30  pic x(30)
022600                   value "EXPENSE MAINTENANCE ACTIVITY".
022700      03  line 3.
022800          05  column 1   pic x(2)  value "FN".
022900* FN / ID / RESULT across the page - deliberately terse so the
023000* whole line fits inside 50 columns and leaves the right hand
023100* side of the page free for a hand written note if queried.
023200          05  column 5   pic x(8)  value "ID".
023300          05  column 18  pic x(30) value "RESULT".
023400* Result column is a straight source move, no edit picture -
023500* Error-Messages text and the literal results are both already
023600* left justified at 30 characters wide.
023700  01  Activity-Detail-Line        type detail.
023800      03  line plus 1.
023900          05  column 1   pic x
024000                   source WS-Act-Function.
024100          05  column 5   pic x(8)
024200                   source WS-Act-Id.
024300          05  column 18  pic x(30)
024400                   source WS-Act-Result.
024500  01  Act-Final-Foot        type control footing final.
024600      03  line plus 2.
024700          05  column 1   pic x(25)
024800                   value "TRANSACTIONS PROCESSED -".
024900          05  column 28  pic zz,zz9  source WS-Recs-Read.
025000* Final footing is the only total printed on the report itself -
025100* the per outcome split only goes to the sysout count in AA090.
025200  procedure division.
025300  aa000-Main                  section.
025400************************************
025500      display  Prog-Name " Starting".
025600* CR1690 - the report brackets the whole transaction loop so the
025700* final footing total always matches the sysout read count.
025800      perform  aa010-Open-Files.
025900      open     output Print-File.
026000      initiate Activity-Report.
026100      perform  aa020-Process-Transaction
026200               until     WS-Trn-Eof.
026300      terminate Activity-Report.
026400      close    Print-File.
026500      close    EX-Control-File.
026600* CR1702 - closed so the counter is flushed to disk for EXMIGR
026700* (or the next maintenance run) to pick up cleanly.
026800      perform  aa090-Report-Counts.
026900      display  Prog-Name " Ended".
027000      goback.
027100  aa010-Open-Files                 section.
027200********************************************
027300      open     input EX-Trans-File.
027400* Master opened i-o from the start of the run, not switched
027500* between input and i-o mode per transaction - Create/Change/
027600* Delete all need write access so there is no saving in that.
027700      open     i-o   EX-Master-File.
027800      open     i-o   EX-Control-File.
027900      if       WS-Ctl-Status = "35"
028000* CR1702 - status 35 is file not found on the open i-o - same
028100* first-run idiom EXMIGR uses, control record is created here
028200* with the counter starting at zero.
028300               close    EX-Control-File
028400               open     output EX-Control-File
028500               move     zero to EX-Ctl-Last-Id
028600               write    EX-Control-Record
028700               close    EX-Control-File
028800               open     i-o EX-Control-File
028900      end-if.
029000      read     EX-Trans-File
029100               at end
029200               set      WS-Trn-Eof to true.
029300  aa010-Exit.
029400      exit     section.
029500  aa020-Process-Transaction         section.
029600********************************************
029700      add      1 to WS-Recs-Read.
029800* One activity line, one master action, one transaction record -
029900* the evaluate below is the whole dispatch, there is no deeper
030000* nesting of function codes anywhere else in the run.
030100      move     EX-Trn-Id to WS-Act-Id.
030200      move     EX-Trn-Function to WS-Act-Function.
030300      evaluate true
030400          when  EX-Trn-Create
030500                perform  zz010-Do-Create
030600          when  EX-Trn-Get
030700                perform  zz020-Do-Get
030800          when  EX-Trn-Change
030900                perform  zz030-Do-Change
031000          when  EX-Trn-Delete
031100                perform  zz040-Do-Delete
031200          when  other
031300                add      1 to WS-Recs-Rejected
031400                move     EXMAIN-01 to WS-Act-Result
031500* Unknown function code never gets as far as a master i-o call -
031600* rejected outright and logged EXMAIN-01 on the activity line.
031700      end-evaluate.
031800      perform  zz095-Print-Activity.
031900* Every transaction prints, good or rejected - a run with nothing
032000* but EXMAIN-01/02/03 lines on the report is the fastest way to
032100* spot a bad input tape before anyone looks at the sysout counts.
032200      read     EX-Trans-File
032300               at end
032400               set      WS-Trn-Eof to true.
032500  aa020-Exit.
032600      exit     section.
032700  zz010-Do-Create                  section.
032800********************************************
032900      move     spaces to EX-Expense-Master-Record.
033000* Record built from spaces up rather than from the previous
033100* buffer contents, since EX-Expense-Master-Record is shared
033200* working storage re-used across every Create in the run.
033300      move     EX-Trn-Date      to EX-Mst-Date.
033400      move     EX-Trn-Merchant  to EX-Mst-Merchant.
033500      move     EX-Trn-Category  to EX-Mst-Category.
033600      move     EX-Trn-Card      to EX-Mst-Card.
033700      move     EX-Trn-Amount    to EX-Mst-Amount.
033800      move     EX-Trn-Month     to EX-Mst-Month.
033900      move     EX-Trn-Year      to EX-Mst-Year.
034000      perform  zz060-Build-Val-Record.
034100* CR1305 - validation always runs against the record as it will
034200* be written, never against the raw transaction, so a Change
034300* that only touches one field is checked in full context.
034400      call     "ex900" using WS-Val-Record
034500                              Ex-Val-Return
034600                              Ex-Val-Reason.
034700      if       Ex-Val-Rejected
034800               add      1 to WS-Recs-Rejected
034900               move     EXMAIN-03 to WS-Act-Result
035000      else
035100               perform  zz050-Next-Id
035200               move     WS-Id-Edit-X to EX-Mst-Id
035300* Id assigned only after validation passes - a rejected create
035400* never consumes an Id, so there is no gap hunting needed if a
035500* run is re-submitted after fixing the transaction file.
035600               write    EX-Expense-Master-Record
035700                        invalid key
035800                        add      1 to WS-Recs-Rejected
035900                        move     EXMAIN-04 to WS-Act-Result
036000                        not invalid key
036100                        add      1 to WS-Recs-Created
036200                        move     "CREATED" to WS-Act-Result.
036300      end-if.
036400  zz010-Exit.
036500      exit     section.
036600  zz020-Do-Get                     section.
036700********************************************
036800      move     "N" to WS-Mst-Found-Sw.
036900* Get is read only - no master i-o beyond the keyed read, the
037000* activity line just confirms the Id is or is not on file.
037100      move     EX-Trn-Id to EX-Mst-Id.
037200      read     EX-Master-File
037300               invalid key
037400               set      WS-Mst-Not-Found to true
037500               not invalid key
037600               set      WS-Mst-Found to true.
037700      if       WS-Mst-Found
037800               add      1 to WS-Recs-Fetched
037900               move     "FOUND" to WS-Act-Result
038000      else
038100               add      1 to WS-Recs-Rejected
038200               move     EXMAIN-02 to WS-Act-Result
038300      end-if.
038400  zz020-Exit.
038500      exit     section.
038600  zz030-Do-Change                  section.
038700********************************************
038800* CR1305 - only the fields actually supplied (non-blank) on the
038900* transaction replace the stored value, then the whole record is
039000* re-validated before the rewrite.
039100      move     "N" to WS-Mst-Found-Sw.
039200* CR1305 - read before update so every Change is an edit of the
039300* stored record, never a blind overwrite from the transaction.
039400      move     EX-Trn-Id to EX-Mst-Id.
039500      read     EX-Master-File
039600               invalid key
039700               set      WS-Mst-Not-Found to true
039800               not invalid key
039900               set      WS-Mst-Found to true.
040000      if       not WS-Mst-Found
040100               add      1 to WS-Recs-Rejected
040200               move     EXMAIN-02 to WS-Act-Result
040300      else
040400               if       EX-Trn-Date not = spaces
040500                        move     EX-Trn-Date to EX-Mst-Date
040600               end-if
040700               if       EX-Trn-Merchant not = spaces
040800                        move     EX-Trn-Merchant
040900                                 to EX-Mst-Merchant
041000               end-if
041100               if       EX-Trn-Category not = spaces
041200                        move     EX-Trn-Category
041300                                 to EX-Mst-Category
041400               end-if
041500               if       EX-Trn-Card not = spaces
041600                        move     EX-Trn-Card to EX-Mst-Card
041700               end-if
041800               if       EX-Trn-Amount not = zero
041900                        move     EX-Trn-Amount to EX-Mst-Amount
042000               end-if
042100               if       EX-Trn-Month not = spaces
042200                        move     EX-Trn-Month to EX-Mst-Month
042300               end-if
042400               if       EX-Trn-Year not = spaces
042500                        move     EX-Trn-Year to EX-Mst-Year
042600               end-if
042700               perform  zz060-Build-Val-Record
042800               call     "ex900" using WS-Val-Record
042900                                       Ex-Val-Return
043000                                       Ex-Val-Reason
043100               if       Ex-Val-Rejected
043200                         add      1 to WS-Recs-Rejected
043300                         move     EXMAIN-03 to WS-Act-Result
043400               else
043500                         rewrite  EX-Expense-Master-Record
043600                         add      1 to WS-Recs-Changed
043700                         move     "CHANGED" to WS-Act-Result
043800               end-if
043900      end-if.
044000  zz030-Exit.
044100      exit     section.
044200  zz040-Do-Delete                  section.
044300********************************************
044400      move     "N" to WS-Mst-Found-Sw.
044500* Delete is a genuine file DELETE, not a status flag - there is
044600* no soft delete or archive copy kept anywhere in this suite.
044700      move     EX-Trn-Id to EX-Mst-Id.
044800      read     EX-Master-File
044900               invalid key
045000               set      WS-Mst-Not-Found to true
045100               not invalid key
045200               set      WS-Mst-Found to true.
045300      if       WS-Mst-Found
045400               delete   EX-Master-File
045500* No cascade to any other file - the expense suite has no child
045600* records hanging off a master Id, so a straight delete is safe.
045700               add      1 to WS-Recs-Deleted
045800               move     "DELETED" to WS-Act-Result
045900      else
046000               add      1 to WS-Recs-Rejected
046100               move     EXMAIN-02 to WS-Act-Result
046200      end-if.
046300  zz040-Exit.
046400      exit     section.
046500  zz050-Next-Id                    section.
046600********************************************
046700* CR1702 - control file holds the last Id issued, same counter
046800* and same idea as PY-PR2-Last-Employee-No in the payroll
046900* parameter file, shared with EXMIGR so the two never collide.
047000      add      1 to EX-Ctl-Last-Id.
047100      move     EX-Ctl-Last-Id to WS-Id-Edit.
047200      rewrite  EX-Control-Record.
047300* Rewritten once per Create, not batched at EOJ - a run that
047400* abends part way through still leaves the counter pointing at
047500* the last Id actually issued.
047600  zz050-Exit.
047700      exit     section.
047800  zz060-Build-Val-Record           section.
047900********************************************
048000      move     EX-Mst-Date      to WS-Val-Date.
048100* Built from the master after the field level moves above, so
048200* EX900 always sees the record as it stands post edit, numeric
048300* year field and packed amount included.
048400      move     EX-Mst-Merchant  to WS-Val-Merchant.
048500      move     EX-Mst-Category  to WS-Val-Category.
048600      move     EX-Mst-Card      to WS-Val-Card.
048700      move     EX-Mst-Amount    to WS-Val-Amount.
048800      move     EX-Mst-Month     to WS-Val-Month.
048900      move     EX-Mst-Year      to WS-Val-Year.
049000  zz060-Exit.
049100      exit     section.
049200  zz095-Print-Activity              section.
049300********************************************
049400      generate Activity-Detail-Line.
049500* One GENERATE per transaction - the Report Writer handles the
049600* line spacing and page break, this paragraph has nothing else
049700* to do.
049800  zz095-Exit.
049900      exit     section.
050000  aa090-Report-Counts               section.
050100********************************************
050200      display  "EXMAIN - transactions read - " WS-Recs-Read.
050300* CR1690 - sysout counts kept alongside the printed report, not
050400* removed, since operations still balance the overnight run off
050500* the job log rather than pulling the printed copy.
050600      display  "EXMAIN - created    - " WS-Recs-Created.
050700      display  "EXMAIN - fetched    - " WS-Recs-Fetched.
050800      display  "EXMAIN - changed    - " WS-Recs-Changed.
050900      display  "EXMAIN - deleted    - " WS-Recs-Deleted.
051000      display  "EXMAIN - rejected   - " WS-Recs-Rejected.
051100  aa090-Exit.
051200      exit     section.
