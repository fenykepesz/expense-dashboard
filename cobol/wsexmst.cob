000100********************************************
000200**                                         *
000300**  RECORD DEFINITION FOR EXPENSE MASTER   *
000400**           FILE                          *
000500**     USES EX-MST-ID AS KEY               *
000600********************************************
000700* FILE SIZE 107 BYTES.
000800*
000900* 14/11/87 VBC - CREATED.
001000* 21/11/87 VBC - WIDENED EX-MST-MERCHANT FROM 30 TO 40 TO MATCH
001100*                WSEXCVT.COB.
001200* 02/12/87 VBC - ADDED EX-MST-DATE-BRK REDEFINES FOR REPORT SORT
001300*                COMPARISONS (DATE STORED CCYY-MM-DD SO A STRAIGHT
001400*                ALPHA COMPARE ALREADY SORTS CORRECTLY).
001450* 18/09/05 VBC - CR1699 EX-MST-AMOUNT REPACKED COMP-3 TO MATCH THE
001460*                PAYROLL SHOP STANDARD FOR STORED MONEY FIELDS -
001470*                RECORD SHRINKS FROM 111 TO 107 BYTES.
001500*
001600 01  EX-Expense-Master-Record.
001700     03  EX-Mst-Id             pic x(8).
001800     03  EX-Mst-Date           pic x(10).
001900     03  EX-Mst-Date-Brk redefines EX-Mst-Date.
002000         05  EX-Mst-Date-Yr    pic 9(4).
002100         05  filler            pic x.
002200         05  EX-Mst-Date-Mo    pic 99.
002300         05  filler            pic x.
002400         05  EX-Mst-Date-Dy    pic 99.
002500     03  EX-Mst-Merchant       pic x(40).
002600     03  EX-Mst-Category       pic x(20).
002700     03  EX-Mst-Card           pic x(4).
002800     03  EX-Mst-Amount         pic s9(7)v99  comp-3.
002900     03  EX-Mst-Month          pic x(12).
003000     03  EX-Mst-Year           pic 9(4).
003100     03  filler                pic x(4).
