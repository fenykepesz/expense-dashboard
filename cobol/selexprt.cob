000100* SELECT CLAUSE FOR THE SHARED PRINT FILE (132 COL LANDSCAPE).
000200* 14/11/87 VBC - CREATED.
000300     select  Print-File  assign       "EXPRT"
000400                          organization line sequential
000500                          file status  EX-Prt-Status.
