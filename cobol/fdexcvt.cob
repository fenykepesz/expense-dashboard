000100* FD FOR THE CONVERTED EXPENSE FILE.
000200* 14/11/87 VBC - CREATED.
000300     fd  EX-Converted-File.
000400     copy "wsexcvt.cob".
