000100********************************************
000200**                                         *
000300**  RECORD DEFINITION FOR EXPENSE LEDGER   *
000400**     CONTROL FILE - RRN = 1              *
000500**                                         *
000600********************************************
000700* FILE SIZE 64 BYTES PADDED BY FILLER.
000800*
000900* 14/11/87 VBC - CREATED - HOLDS LAST ID ISSUED, SAME IDEA AS
001000*                PY-PR2-LAST-EMPLOYEE-NO IN PAYROLL PARAM FILE.
001100*
001200 01  EX-Control-Record.
001300     03  EX-Ctl-Last-Id        pic 9(8)    comp.
001400     03  filler                pic x(56).
