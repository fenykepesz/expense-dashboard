000100*****************************************************************
000200**                 EXPENSE FIELD VALIDATION                    *
000300**                                                               *
000400**        CALLED BY EXMIGR (LOAD) AND EXMAIN (MAINTENANCE)       *
000500**                                                               *
000600*****************************************************************
000700  identification          division.
000800*===============================
000900      program-id.       ex900.
001000      author.           V B Coen.
001100      installation.     Applewood Computers, Hatfield.
001200      date-written.     14/11/1987.
001300      date-compiled.
001400      security.     Copyright (C) 1987-2003 Applewood Computers.
001500*                      Distributed under the GNU Public Licence.
001600*                      See the file COPYING for details.
001700***
001800*   Remarks.          Field level validation of an expense record,
001900*                      applied on Create, Update & Migration load.
002000*                      Returns Ex-Val-Return = zero if the record
002100*                      is good, or 1 if rejected, with a reason
002200*                      message in Ex-Val-Reason.
002300***
002400*   Called Modules.   None.
002500***
002600*   Files Used.       None - called with the candidate record in
002700*                      the Linkage Section.
002800***
002900*   Error messages used.
003000*                      EX900-01 thru EX900-05.
003100***
003200******************************************************************
003300* Changes:
003400* 14/11/87 vbc - 1.0 Created - card / amount / merchant /
003500*                    category / date presence checks.
003600* 02/04/89 vbc - 1.1 CR1033 Added rounding of amount (half away
003700*                    from zero) before the positive test, to
003800*                    match the statement feed, 3dp on some rows.
003900* 19/09/91 rjt - 1.2 CR1179 Split date & month check into its own
004000*                    paragraph so exmain can call it on its own
004100*                    for field level update edits.
004200* 11/01/99 sah - 1.3 CR1511 Year 2000 review - no 2-digit years
004300*                    held or compared in this module, no change
004400*                    required, logged per Y2K audit CR1500.
004500* 08/07/03 vbc - 1.4 CR1688 Tidy messages, capitalise Ex900 tags.
004600* 18/09/05 vbc - 1.5 CR1699 Ex-Cvt-Amount now arrives comp-3 (see
004700*                    WSEXCVT) - the rounded compute and the positive
004800*                    test below are unaffected, picture unchanged.
004900***
005000******************************************************************
005100* Copyright Notice.
005200* ****************
005300* These files and programs are part of the Applewood Computers
005400* Accounting System and are Copyright (c) Applewood Computers,
005500* 1987-2003 and later.  Distributed under the GNU General Public
005600* License; see the file COPYING for details.
005700******************************************************************
005800  environment             division.
005900*===============================
006000  copy "exenvdiv.cob".
006100  input-output            section.
006200  file-control.
006300  data                    division.
006400*===============================
006500  working-storage section.
006600*-----------------------
006700  77  Prog-Name               pic x(17) value "EX900 (1.5)".
006800  01  Error-Messages.
006900      03 EX900-01  pic x(30) value "EX900-01 CARD NOT 4 DIGITS".
007000      03 EX900-02  pic x(30) value "EX900-02 AMOUNT NOT POSITIVE".
007100      03 EX900-03  pic x(30) value "EX900-03 MERCHANT IS BLANK".
007200      03 EX900-04  pic x(30) value "EX900-04 CATEGORY IS BLANK".
007300      03 EX900-05  pic x(30) value "EX900-05 DATE/MONTH BLANK".
007400  01  Error-Messages-Flat        redefines Error-Messages
007500                              pic x(150).
007600* Flat byte view of the five reject texts - kept for ad-hoc sysout
007700* dumps, same idiom EXLSTG keeps a flat view of its filter copy.
007800  01  Error-Msg-Table             redefines Error-Messages.
007900      03  Error-Msg-Entry         occurs 5 times
008000                                  indexed by Error-Msg-Ix.
008100          05  Error-Msg-Tag       pic x(8).
008200          05  Error-Msg-Text      pic x(22).
008300* CR1688 tidy gave every message line the same tag width, so the
008400* five entries above now split cleanly into a tag/text table - not
008500* searched today, kept in case a later CR wants tag lookups.
008600  01  Ex-Val-Return-Work          pic 9 value zero.
008700  01  Ex-Val-Return-Work-X        redefines Ex-Val-Return-Work
008800                              pic x.
008900* Alpha view of the return code for a debug display, same idiom
009000* EXMIGR uses for WS-Id-Edit-X.
009100  linkage                 section.
009200***********************
009300  copy "wsexcvt.cob".
009400  01  Ex-Val-Return           pic 9.
009500      88  Ex-Val-Ok                       value zero.
009600      88  Ex-Val-Rejected                 value 1.
009700  01  Ex-Val-Reason           pic x(30).
009800  procedure division using EX-Converted-Record
009900                           Ex-Val-Return
010000                           Ex-Val-Reason.
010100  aa000-Main                  section.
010200************************************
010300      move     zero  to  Ex-Val-Return.
010400      move     spaces to Ex-Val-Reason.
010500      perform  aa010-Check-Card.
010600      if       Ex-Val-Rejected
010700               go to aa000-Exit.
010800      perform  aa020-Check-Amount.
010900      if       Ex-Val-Rejected
011000               go to aa000-Exit.
011100      perform  aa030-Check-Merchant.
011200      if       Ex-Val-Rejected
011300               go to aa000-Exit.
011400      perform  aa040-Check-Category.
011500      if       Ex-Val-Rejected
011600               go to aa000-Exit.
011700      perform  aa050-Check-Date-Month.
011800  aa000-Exit.
011900      goback.
012000  aa010-Check-Card             section.
012100*************************************
012200* Card must be exactly 4 chars, all numeric digits.
012300      if       Ex-Cvt-Card not numeric
012400               move     1 to Ex-Val-Return
012500               move     EX900-01 to Ex-Val-Reason.
012600  aa010-Exit.
012700      exit     section.
012800  aa020-Check-Amount           section.
012900*************************************
013000* CR1033 - round to 2 decimals, half away from zero, before the
013100* test, as the feed can carry a 3rd decimal digit.
013200      compute  Ex-Cvt-Amount rounded = Ex-Cvt-Amount.
013300      if       Ex-Cvt-Amount not > zero
013400               move     1 to Ex-Val-Return
013500               move     EX900-02 to Ex-Val-Reason.
013600  aa020-Exit.
013700      exit     section.
013800  aa030-Check-Merchant         section.
013900*************************************
014000      if       Ex-Cvt-Merchant = spaces
014100               move     1 to Ex-Val-Return
014200               move     EX900-03 to Ex-Val-Reason.
014300  aa030-Exit.
014400      exit     section.
014500  aa040-Check-Category         section.
014600*************************************
014700      if       Ex-Cvt-Category = spaces
014800               move     1 to Ex-Val-Return
014900               move     EX900-04 to Ex-Val-Reason.
015000  aa040-Exit.
015100      exit     section.
015200  aa050-Check-Date-Month       section.
015300*************************************
015400* CR1179 - split out so exmain can invoke it standalone.
015500      if       Ex-Cvt-Date = spaces or
015600               Ex-Cvt-Month = spaces
015700               move     1 to Ex-Val-Return
015800               move     EX900-05 to Ex-Val-Reason.
015900  aa050-Exit.
016000      exit     section.
