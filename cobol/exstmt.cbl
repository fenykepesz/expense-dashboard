000100******************************************************************
000200**             CREDIT CARD STATEMENT TRANSACTION EXTRACT         *
000300**                                                               *
000400**   TURNS A RAW STATEMENT TEXT EXTRACT INTO STANDARD EXPENSE    *
000500**   RECORDS, CATEGORISED BY MERCHANT KEYWORD, SORTED BY DATE    *
000600**   DESCENDING.                                                 *
000700******************************************************************
000800  identification          division.
000900*===============================
001000      program-id.       exstmt.
001100      author.           V B Coen.
001200      installation.     Applewood Computers, Hatfield.
001300      date-written.     09/09/1989.
001400      date-compiled.
001500      security.     Copyright (C) 1989-2005 Applewood Computers.
001600*                  Distributed under the GNU Public Licence.
001700*                  See the file COPYING for details.
001800***
001900*   Remarks.       Reads a statement extract, one transaction per
002000*                  line, skips heading/total noise lines, strips
002100*                  comma thousands separators, fixes merchant text
002200*                  that has come through reversed (far-east card
002300*                  processor quirk), parses the transaction date,
002400*                  assigns a category by keyword lookup against a
002500*                  rules table, tags every record with the card
002600*                  number, sorts the result by date descending and
002700*                  prints a per-category count summary.
002800***
002900*   Called Modules.   None.
003000***
003100*   Files used.       EX-Stmt-File  - raw statement lines, in.
003200*                     EX-Rules-File - keyword/category pairs, in.
003300*                     EX-Card-File  - 1 card card number, in.
003400*                     EX-Converted-File - standard layout, out.
003500*                     Print-File    - category summary, out.
003600***
003700*   Error messages used.  None - warnings only, to sysout.
003800***
003900******************************************************************
004000* Changes:
004100* 09/09/89 vbc - 1.0 Created - transaction extract, categorise and
004200*                card tagging for the monthly statement run.
004300* 04/05/91 rjt - 1.1 CR1260 Merchant text reversal fix added for
004400*                cards issued through the overseas processor.
004500* 19/11/94 vbc - 1.2 CR1399 Sort the extract by date descending
004600*                before writing, per the dashboard display order.
004700* 21/01/99 sah - 1.3 CR1502 Year 2000 review - 2 digit years on
004800*                the statement are mapped to 20YY here, never
004900*                19YY.  Logged per Y2K programme CR1500.
005000* 02/09/05 vbc - 1.4 CR1760 Category summary now sorted by count
005100*                descending for the dashboard EOJ print.
005200* 18/09/05 vbc - 1.5 CR1699 WK-Amount and SRT-Amount repacked
005300*                comp-3 to match the converted file layout.
005400******************************************************************
005500  environment             division.
005600*===============================
005700  copy "exenvdiv.cob".
005800* No SPECIAL-NAMES of our own - EXENVDIV carries the house
005900* printer/switch assignments common to the whole expense suite.
006000  input-output            section.
006100  file-control.
006200      select  EX-Stmt-File   assign      "EXSTMT"
006300                              organization line sequential
006400                              file status WS-Stmt-Status.
006500* Raw statement extract - one transaction, heading or total line
006600* per record, 80 bytes fixed, as delivered by the card processor.
006700      select  EX-Rules-File  assign      "EXRULES"
006800                              organization line sequential
006900                              file status WS-Rules-Status.
007000* Keyword/category pairs, loaded whole into WS-Rule-Table at
007100* AA010 before the statement is ever read - see zz015 below.
007200      select  EX-Card-File   assign      "EXCARD"
007300                              organization line sequential
007400                              file status WS-Card-Status.
007500* 1 card card file - CR1260 era convention of keeping a single
007600* control value in its own tiny sequential file rather than a
007700* parameter record; AA020 defaults to 0000 if the file is empty.
007800      select  EX-Work-File   assign      "EXWORK"
007900                              organization line sequential
008000                              file status WS-Work-Status.
008100* CR1399 - intermediate work file, written in read order, then
008200* fed through the SORT below to get date descending order before
008300* the converted file is built.
008400  copy "selexcvt.cob".
008500  copy "selexprt.cob".
008600  data                    division.
008700*===============================
008800  file section.
008900  fd  EX-Stmt-File.
009000  01  EX-Stmt-Record              pic x(80).
009100* No field breakdown here - the real shape is the pipe delimited
009200* transaction line unstrung in ZZ042 below, this FD record is
009300* just the raw 80 byte line as it comes off the extract.
009400  fd  EX-Rules-File.
009500  01  EX-Rule-Record.
009600      03  EX-Rule-Keyword         pic x(20).
009700      03  EX-Rule-Category        pic x(20).
009800      03  filler                  pic x(4).
009900* Padded to a round 44 bytes so the rule file lines up with the
010000* other small control files in this suite.
010100  fd  EX-Card-File.
010200  01  EX-Card-Record              pic x(4).
010300* 4 digit card number, or blank/missing, in which case AA020
010400* falls back to the WS-Card-No default of 0000.
010500  fd  EX-Work-File.
010600  01  EX-Work-Record.
010700* Same field order and byte widths as EX-Converted-Record, so
010800* the SORT below can read/write it without any field level move.
010900      03  WK-Sort-Date            pic x(10).
011000      03  WK-Merchant             pic x(40).
011100      03  WK-Category             pic x(20).
011200      03  WK-Card                 pic x(4).
011300      03  WK-Amount               pic s9(7)v99  comp-3.
011400* CR1699 - packed to match EX-Cvt-Amount on the file this record
011500* is ultimately sorted into.
011600      03  WK-Month                pic x(12).
011700      03  WK-Year                 pic 9(4).
011800      03  filler                  pic x(4).
011900***
012000* Sort work file for the date descending pass, CR1399.  Layout
012100* matches EX-Work-Record and EX-Cvt-Record byte for byte.
012200***
012300  sd  EX-Sort-File.
012400* SD has no file status and is never opened directly - SORT in
012500* AA050 manages it as an internal work file for the one pass.
012600  01  EX-Sort-Record.
012700      03  SRT-Sort-Date           pic x(10).
012800      03  SRT-Merchant            pic x(40).
012900      03  SRT-Category            pic x(20).
013000      03  SRT-Card                pic x(4).
013100      03  SRT-Amount              pic s9(7)v99  comp-3.
013200* CR1699 - kept packed through the sort step, same layout in
013300* and out so the SORT needs no input/output PROCEDURE at all.
013400      03  SRT-Month               pic x(12).
013500      03  SRT-Year                pic 9(4).
013600      03  filler                  pic x(4).
013700  copy "fdexcvt.cob".
013800* SORT GIVING writes straight into this file in AA050 - EXSTMT
013900* never opens or WRITEs EX-Converted-File itself.
014000  fd  Print-File
014100      reports are Category-Summary-Report.
014200* CR1760 - the only output besides the converted file itself;
014300* opened late, after the whole statement has been processed and
014400* sorted, since the category counts are not final until then.
014500  working-storage section.
014600*-----------------------
014700  77  Prog-Name                   pic x(17) value "EXSTMT (1.5)".
014800  01  WS-Status-Group.
014900* File status checked only at the points the logic actually
015000* branches on it (card file empty, rules EOF, statement EOF) -
015100* everything else is left to abend on a genuine i-o error.
015200      03  WS-Stmt-Status          pic xx value spaces.
015300      03  WS-Rules-Status         pic xx value spaces.
015400      03  WS-Card-Status          pic xx value spaces.
015500      03  EX-Cvt-Status           pic xx value spaces.
015600      03  EX-Prt-Status           pic xx value spaces.
015700      03  WS-Work-Status          pic xx value spaces.
015800      03  filler                  pic x.
015900  01  WS-Switches.
016000* 5 independent switches, each scoped to one search/flag use -
016100* Stmt/Work-Eof drive the 2 main read loops, Found/Match are
016200* reused per invocation of the merchant scan and category lookup,
016300* Is-Tx marks whether ZZ042 actually unstrung a real transaction.
016400      03  WS-Stmt-Eof-Sw          pic x value "N".
016500          88  WS-Stmt-Eof                 value "Y".
016600      03  WS-Work-Eof-Sw          pic x value "N".
016700          88  WS-Work-Eof                 value "Y".
016800      03  WS-Found-Sw             pic x value "N".
016900          88  WS-Found                    value "Y".
017000      03  WS-Match-Sw             pic x value "N".
017100          88  WS-Match-Found              value "Y".
017200      03  WS-Is-Tx-Sw             pic x value "N".
017300          88  WS-Is-Tx                    value "Y".
017400      03  filler                  pic x.
017500  01  WS-Counters.
017600* WS-Subs groups every table subscript as one comp item, house
017700* habit for keeping small working numerics together rather than
017800* declaring a separate 01 level per counter.
017900      03  WS-Subs                 comp.
018000          05  WS-Rule-Cnt         pic 999  value zero.
018100          05  WS-Rule-Sub         pic 999  value zero.
018200          05  WS-Cat-Cnt          pic 999  value zero.
018300          05  WS-Cat-Sub          pic 999  value zero.
018400          05  WS-Out-Sub          pic 999  value zero.
018500          05  WS-Pass-Sub         pic 999  value zero.
018600          05  WS-Next-Sub         pic 999  value zero.
018700          05  WS-Char-Sub         pic 99   value zero.
018800          05  WS-Rev-Sub          pic 99   value zero.
018900          05  WS-Key-Len          pic 99   value zero.
019000          05  WS-Start-Sub        pic 99   value zero.
019100          05  WS-Limit-Sub        pic 99   value zero.
019200          05  WS-Delim-Cnt        pic 9    value zero.
019300* ZZ042 tallies the pipe delimiter count here to decide whether
019400* a line is shaped like a transaction at all.
019500      03  WS-Recs-Read            pic 9(7) comp value zero.
019600* Read should foot to Written + Skipped - any header or total
019700* line from the extract does not touch any of these 3 counters.
019800      03  WS-Recs-Written         pic 9(7) comp value zero.
019900      03  WS-Recs-Skipped         pic 9(7) comp value zero.
020000      03  filler                  pic x.
020100  01  WS-Counters-Rep.
020200* Edited report fields for the EOJ sysout lines only, the comp
020300* counters above never print in their raw form.
020400      03  WS-Read-Rep             pic zz,zz9,zz9.
020500      03  WS-Written-Rep          pic zz,zz9,zz9.
020600      03  WS-Skip-Rep             pic zz,zz9,zz9.
020700      03  filler                  pic x.
020800  01  WS-Card-No                  pic x(4) value "0000".
020900* Default card number when EX-Card-File is empty or missing -
021000* see AA020 below - never left blank on a written work record.
021100***
021200* Category rule table - keyword, lowercased, paired with category.
021300***
021400  01  WS-Rule-Table.
021500      03  WS-Rule-Entry occurs 50.
021600          05  WS-Rule-Key         pic x(20).
021700          05  WS-Rule-Cat         pic x(20).
021800* 50 entries is comfortably more than the categories this shop
021900* has ever needed - table is full only to WS-Rule-Cnt, unused
022000* entries past that point are simply never searched.
022100***
022200* Category count table for the per-category summary, 2nd use of
022300* the same area structure as WS-Rule-Table above.
022400***
022500  01  WS-Cat-Table.
022600      03  WS-Cat-Entry occurs 100.
022700          05  WS-Cat-Name         pic x(20).
022800          05  WS-Cat-Count        pic 9(7) comp.
022900* 100 possible distinct categories, well above the handful the
023000* rule table can actually produce plus Uncategorized itself.
023100  01  WS-Temp-Cat-Entry.
023200      03  WS-Temp-Cat-Name        pic x(20).
023300      03  WS-Temp-Cat-Count       pic 9(7) comp.
023400* Swap area for the bubble sort in ZZ087 - one entry at a time,
023500* no sort-merge facility justified for a table this small.
023600***
023700* Merchant string, seen as a table of single chars, for the
023800* reversed-text fix and the far-east char detection.
023900***
024000  01  WS-Merchant-Work            pic x(40).
024100  01  WS-Merchant-Tbl redefines WS-Merchant-Work.
024200      03  WS-Merchant-Char        pic x occurs 40.
024300  01  WS-Reversed-Work            pic x(40).
024400  01  WS-Reversed-Tbl redefines WS-Reversed-Work.
024500      03  WS-Reversed-Char        pic x occurs 40.
024600* Both tables sized to the merchant field width, 40 bytes, so a
024700* full reversal never runs off either end of the occurs table.
024800***
024900* Statement date, DD/MM/YY only, per U7 - no other layout taken.
025000***
025100  01  WS-Date-In                  pic x(8).
025200  01  WS-Date-Brk redefines WS-Date-In.
025300      03  WS-In-Day               pic 99.
025400      03  filler                  pic x.
025500      03  WS-In-Month             pic 99.
025600      03  filler                  pic x.
025700      03  WS-In-Year              pic 99.
025800* CR1502 - 2 digit year on the feed, ZZ060 always adds 2000, the
025900* statement extract will not carry any date before the year 2000.
026000  01  WS-Out-Date.
026100      03  WS-Out-Year             pic 9(4).
026200      03  WS-Out-Dash1            pic x value "-".
026300      03  WS-Out-Month            pic 99.
026400      03  WS-Out-Dash2            pic x value "-".
026500      03  WS-Out-Day              pic 99.
026600* Converted file carries the date as text, YYYY-MM-DD, built
026700* here once the source date has passed the calendar check.
026800  01  WS-Days-In-Month-Tbl.
026900      03  filler                  pic 99 value 31.
027000      03  filler                  pic 99 value 28.
027100      03  filler                  pic 99 value 31.
027200      03  filler                  pic 99 value 30.
027300      03  filler                  pic 99 value 31.
027400      03  filler                  pic 99 value 30.
027500      03  filler                  pic 99 value 31.
027600      03  filler                  pic 99 value 31.
027700      03  filler                  pic 99 value 30.
027800      03  filler                  pic 99 value 31.
027900      03  filler                  pic 99 value 30.
028000      03  filler                  pic 99 value 31.
028100  01  WS-Days-Tbl redefines WS-Days-In-Month-Tbl.
028200      03  WS-Max-Days             pic 99 occurs 12.
028300* February left at 28 - ZZ070 adds the extra day for a leap
028400* year rather than varying this table at run time.
028500  01  WS-Month-Names-Tbl.
028600      03  filler                  pic x(9) value "January  ".
028700      03  filler                  pic x(9) value "February ".
028800      03  filler                  pic x(9) value "March    ".
028900      03  filler                  pic x(9) value "April    ".
029000      03  filler                  pic x(9) value "May      ".
029100      03  filler                  pic x(9) value "June     ".
029200      03  filler                  pic x(9) value "July     ".
029300      03  filler                  pic x(9) value "August   ".
029400      03  filler                  pic x(9) value "September".
029500      03  filler                  pic x(9) value "October  ".
029600      03  filler                  pic x(9) value "November ".
029700      03  filler                  pic x(9) value "December ".
029800  01  WS-Month-Tbl redefines WS-Month-Names-Tbl.
029900      03  WS-Month-Name           pic x(9) occurs 12.
030000* Full month name for the converted record - WK-Month/EX-Cvt-
030100* Month carry this for display, the numeric month is separate.
030200  01  WS-Leap-Work.
030300      03  WS-Lp-Quotient          pic 9(4) comp.
030400      03  WS-Lp-Rem4              pic 99   comp.
030500      03  WS-Lp-Rem100            pic 999  comp.
030600      03  WS-Lp-Rem400            pic 999  comp.
030700* 3 remainders, one per leap year divisor - see ZZ070, century
030800* years divisible by 400 are the only ones that stay leap.
030900      03  filler                  pic x.
031000  01  WS-Date-Valid-Sw            pic x value "N".
031100* Set by ZZ069/ZZ070 - a bad date skips the record entirely,
031200* logged to sysout in AA040 rather than loaded with a guess.
031300      88  WS-Date-Valid                   value "Y".
031400  01  WS-Parsed-Date.
031500      03  WS-Prs-Year             pic 9(4).
031600      03  WS-Prs-Month            pic 99.
031700      03  WS-Prs-Day              pic 99.
031800* Parsed, validated date, separate from WS-Date-Brk which is
031900* just the raw unvalidated split of the incoming text.
032000      03  filler                  pic x.
032100***
032200* Raw transaction line, before the comma strip, pipe delimited -
032300* charge amount, type marker, original amount, merchant, date.
032400***
032500  01  WS-Tx-Record.
032600      03  WS-Tx-Amount-Text       pic x(12).
032700      03  WS-Tx-Type              pic x(20).
032800      03  WS-Tx-Orig-Amt-Text     pic x(12).
032900      03  WS-Tx-Merchant          pic x(40).
033000      03  WS-Tx-Date              pic x(8).
033100* DD/MM/YY text straight off the unstring, moved to WS-Date-In
033200* for the redefine based split in ZZ060.
033300      03  filler                  pic x(4).
033400***
033500* Amount after the comma strip, CR1260 merchant work areas and the
033600* rule table search subscripts/bounds.
033700***
033800  01  WS-Amt-Parts.
033900      03  WS-Amt-Part1            pic x(12).
034000      03  WS-Amt-Part2            pic x(12).
034100      03  WS-Amt-Part3            pic x(12).
034200      03  WS-Amt-Joined           pic x(12).
034300      03  WS-Amt-Whole-Text       pic 9(7).
034400      03  WS-Amt-Frac-Text        pic 99.
034500      03  filler                  pic x.
034600  01  WS-Final-Amount             pic 9(7)v99.
034700* Unsigned working amount, built up in ZZ046 - a negative or
034800* zero cleaned amount is treated as noise and never written.
034900  01  WS-Final-Category           pic x(20).
035000* Set by ZZ072, defaults to Uncategorized when no rule keyword
035100* is found anywhere in the merchant text.
035200  01  WS-Final-Merchant           pic x(40).
035300  01  WS-Merchant-Lower           pic x(40).
035400* Case folded copy used only for the keyword search in ZZ072 -
035500* the mixed case WS-Final-Merchant is what actually gets written.
035600  01  WS-Report-Controls.
035700      03  WS-Page-Lines           pic 999  comp value 60.
035800* Matches the RD page limit below - not referenced by the RD
035900* itself, kept only as a working note of the house page size.
036000      03  filler                  pic x.
036100  report section.
036200*-----------------------
036300  rd  Category-Summary-Report
036400      control final
036500      page limit is 60 lines
036600      heading 1
036700      first detail 3
036800      last detail 56
036900      footing 58.
037000* CR1760 - single control-footing-final report, no intermediate
037100* breaks; the table is already sorted count descending by ZZ085
037200* before a single line of this RD is generated.
037300  01  Cat-Page-Head               type page heading.
037400      03  line 1.
037500          05  column 1   pic x(17)  source Prog-Name.
037600          05  column 30  pic x(30)
037700                   value "EXPENSE CATEGORY SUMMARY".
037800      03  line 3.
037900          05  column 1   pic x(20) value "CATEGORY".
038000* 2 column report - category name and its running count, wide
038100* enough to take the longest rule category without truncation.
038200          05  column 30  pic x(10) value "COUNT".
038300  01  Cat-Detail-Line             type detail.
038400      03  line plus 1.
038500          05  column 1   pic x(20)
038600                   source WS-Cat-Name (WS-Cat-Sub).
038700          05  column 32  pic zz,zz9
038800                   source WS-Cat-Count (WS-Cat-Sub).
038900* Detail line driven off WS-Cat-Sub, varied by ZZ088 below - the
039000* Report Writer itself never touches the table subscript.
039100  01  Cat-Final-Foot       type control footing final.
039200      03  line plus 2.
039300          05  column 1   pic x(25)
039400                   value "TOTAL CATEGORIES FOUND -".
039500          05  column 28  pic zz9    source WS-Cat-Cnt.
039600* Final footing total is the distinct category count, not the
039700* transaction count - that figure goes to sysout only, in AA090.
039800  procedure division.
039900  aa000-Main                  section.
040000************************************
040100      display  Prog-Name " Starting".
040200* CR1760 - rules and card number are loaded up front, once, then
040300* held in working storage for every record the statement file
040400* actually delivers - neither file is reread mid run.
040500      perform  aa010-Load-Rules.
040600      perform  aa020-Read-Card-No.
040700      perform  aa030-Open-Work-Files.
040800      perform  aa040-Process-Statement
040900               until     WS-Stmt-Eof.
041000      perform  aa050-Sort-By-Date.
041100      perform  aa090-Print-Summary.
041200      display  Prog-Name " Ended".
041300      goback.
041400  aa010-Load-Rules                 section.
041500********************************************
041600      open     input EX-Rules-File.
041700      move     zero to WS-Rule-Cnt.
041800* Whole rules file read to EOF in this one paragraph before the
041900* statement is ever opened - first rule in the table wins later.
042000      read     EX-Rules-File
042100               at end
042200               move     "EOF" to EX-Rule-Record.
042300      perform  zz015-Load-One-Rule
042400               until     EX-Rule-Record = "EOF".
042500      close    EX-Rules-File.
042600  aa010-Exit.
042700      exit     section.
042800  zz015-Load-One-Rule              section.
042900********************************************
043000* Lower-case the keyword by table translate - no intrinsic
043100* FUNCTION LOWER-CASE used.
043200      add      1 to WS-Rule-Cnt.
043300* Keyword lower cased once, here, at load time, rather than
043400* every time it is compared in ZZ074 - a 1 time cost instead of
043500* up to 50 times per transaction line.
043600      move     EX-Rule-Keyword to WS-Rule-Key (WS-Rule-Cnt).
043700      inspect  WS-Rule-Key (WS-Rule-Cnt)
043800               converting "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043900                        to "abcdefghijklmnopqrstuvwxyz".
044000      move     EX-Rule-Category to WS-Rule-Cat (WS-Rule-Cnt).
044100      read     EX-Rules-File
044200               at end
044300               move     "EOF" to EX-Rule-Record.
044400  zz015-Exit.
044500      exit     section.
044600  aa020-Read-Card-No                section.
044700********************************************
044800* 1 card card file.  No file, or an empty record, leaves the
044900* default of "0000" set up in working storage.
045000      open     input EX-Card-File.
045100* Card file is optional - a missing or empty file is not an
045200* error, it just leaves WS-Card-No at the 0000 default.
045300      read     EX-Card-File
045400               at end
045500               move     "EOF" to EX-Card-Record.
045600      if       EX-Card-Record not = "EOF"
045700               and EX-Card-Record is numeric
045800               move     EX-Card-Record to WS-Card-No.
045900* Only a genuinely numeric, present record overrides the
046000* default - garbage in the card file is silently ignored.
046100      close    EX-Card-File.
046200  aa020-Exit.
046300      exit     section.
046400  aa030-Open-Work-Files             section.
046500********************************************
046600      open     input  EX-Stmt-File.
046700* EX-Work-File opened output here and closed again in AA050
046800* just before the SORT reads it as input - same pattern as the
046900* old build-cbasic extract/sort/report run.
047000      open     output EX-Work-File.
047100      read     EX-Stmt-File
047200               at end
047300               set      WS-Stmt-Eof to true.
047400  aa030-Exit.
047500      exit     section.
047600  aa040-Process-Statement           section.
047700********************************************
047800      add      1 to WS-Recs-Read.
047900* Read counts every line off the extract, transaction or not -
048000* Written and Skipped only move once a line is confirmed a
048100* transaction by ZZ042 below.
048200      perform  zz042-Parse-Statement-Line.
048300* U7 pipeline for one line - shape check, amount clean, date
048400* parse, merchant fix, categorise, accumulate, write - in that
048500* order, each step skipped if the one before it failed.
048600      if       WS-Is-Tx
048700               perform  zz046-Clean-Amount
048800               if       WS-Final-Amount > zero
048900* Zero or negative after the comma strip is treated the same as
049000* a non transaction line - no separate reject count kept for it.
049100                        perform  zz060-Parse-Tx-Date
049200                        if       WS-Date-Valid
049300                          perform  zz075-Fix-Merchant-Text
049400                          perform  zz072-Categorise
049500                          perform  zz080-Accumulate-Category
049600                          perform  zz095-Write-Work-Record
049700                          add      1 to WS-Recs-Written
049800                        else
049900                          add      1 to WS-Recs-Skipped
050000                          display  "EXSTMT - bad date, rec "
050100* No reject file for a bad date, sysout only - the record number
050200* printed here is the WS-Recs-Read count, not a file position.
050300                                   WS-Recs-Read
050400                        end-if
050500               end-if
050600      end-if.
050700      read     EX-Stmt-File
050800               at end
050900               set      WS-Stmt-Eof to true.
051000  aa040-Exit.
051100      exit     section.
051200  zz042-Parse-Statement-Line        section.
051300********************************************
051400* A line is a transaction only if all 5 pipe delimited fields are
051500* present - amount, type marker, original amount, merchant, date.
051600* Header and total lines do not match this shape and are ignored.
051700      move     zero to WS-Delim-Cnt.
051800* Tallying phrase on the unstring below counts delimiters seen,
051900* not fields filled - a short line leaves some fields blank.
052000      move     spaces to WS-Tx-Record.
052100      unstring EX-Stmt-Record delimited by "|"
052200               into      WS-Tx-Amount-Text
052300                         WS-Tx-Type
052400                         WS-Tx-Orig-Amt-Text
052500                         WS-Tx-Merchant
052600                         WS-Tx-Date
052700               tallying in WS-Delim-Cnt.
052800      if       WS-Delim-Cnt = 5 and WS-Tx-Type not = spaces
052900* 5 delimiters and a non blank type field is the whole test - a
053000* heading or total line never has both, so it falls through here.
053100               set      WS-Is-Tx to true
053200      else
053300               set      WS-Is-Tx to false
053400      end-if.
053500  zz042-Exit.
053600      exit     section.
053700  zz046-Clean-Amount                section.
053800********************************************
053900* Strip the thousand separator commas (up to 2 on this feed) and
054000* rebuild the digits either side of the decimal point.
054100      move     spaces to WS-Amt-Part1 WS-Amt-Part2 WS-Amt-Part3
054200* Up to 3 comma separated groups expected on this feed - a
054300* 7 digit whole amount never needs more than 2 commas.
054400                         WS-Amt-Joined.
054500      unstring WS-Tx-Amount-Text delimited by ","
054600               into      WS-Amt-Part1 WS-Amt-Part2 WS-Amt-Part3.
054700* Unused trailing parts stay spaces from the move above, so the
054800* STRING below just drops them out when it rejoins the digits.
054900      string   WS-Amt-Part1 delimited by space
055000               WS-Amt-Part2 delimited by space
055100               WS-Amt-Part3 delimited by space
055200               into      WS-Amt-Joined.
055300      unstring WS-Amt-Joined delimited by "."
055400               into      WS-Amt-Whole-Text WS-Amt-Frac-Text.
055500* Decimal point splits whole from fractional cents - COMPUTE
055600* below rebuilds the amount as a single packed numeric value.
055700      compute  WS-Final-Amount rounded =
055800               WS-Amt-Whole-Text + (WS-Amt-Frac-Text / 100).
055900* Rounded compute rather than a straight divide, in case the
056000* feed ever sends 3 fractional digits instead of 2.
056100  zz046-Exit.
056200      exit     section.
056300  zz060-Parse-Tx-Date               section.
056400********************************************
056500* CR1502 - statement dates are DD/MM/YY only, 2 digit year always
056600* maps to 20YY, never 19YY.
056700      move     "N" to WS-Date-Valid-Sw.
056800* Reset every call - ZZ069/ZZ070 below only ever set this switch
056900* true, never clear it back down again on their own.
057000      move     WS-Tx-Date to WS-Date-In.
057100      move     WS-In-Day   to WS-Prs-Day.
057200      move     WS-In-Month to WS-Prs-Month.
057300      compute  WS-Prs-Year = 2000 + WS-In-Year.
057400* CR1502 - no pivot year logic, every 2 digit year on this feed
057500* is simply 2000 plus the digits, per the Y2K review decision.
057600      perform  zz069-Validate-Calendar-Date.
057700  zz060-Exit.
057800      exit     section.
057900  zz069-Validate-Calendar-Date      section.
058000********************************************
058100      if       WS-Prs-Month >= 1 and WS-Prs-Month <= 12
058200* Month out of range fails the whole date outright - no attempt
058300* is made to wrap or guess at what the sender actually meant.
058400               if       WS-Prs-Day >= 1 and
058500                        WS-Prs-Day <= WS-Max-Days (WS-Prs-Month)
058600                        set      WS-Date-Valid to true
058700               end-if
058800               if       WS-Prs-Month = 2 and WS-Prs-Day = 29
058900                        perform  zz070-Check-Leap-Year
059000* Day 29 already passed the <= WS-Max-Days(2)=28 test above and
059100* failed, so only a leap February gets the extra chance here.
059200               end-if
059300      end-if.
059400  zz069-Exit.
059500      exit     section.
059600  zz070-Check-Leap-Year             section.
059700********************************************
059800* Leap year test by hand, no FUNCTION MOD - divisible by 4, not
059900* by 100 unless also by 400.
060000      divide    WS-Prs-Year by 4
060100* 3 straight divides rather than one FUNCTION MOD call - this
060200* shops compiler era predates the intrinsic function library.
060300               giving    WS-Lp-Quotient
060400               remainder WS-Lp-Rem4.
060500      divide    WS-Prs-Year by 100
060600               giving    WS-Lp-Quotient
060700               remainder WS-Lp-Rem100.
060800      divide    WS-Prs-Year by 400
060900               giving    WS-Lp-Quotient
061000               remainder WS-Lp-Rem400.
061100      if       (WS-Lp-Rem4 = 0 and WS-Lp-Rem100 not = 0)
061200* Standard Gregorian rule - divisible by 4 and not by 100, or
061300* divisible by 400 regardless; 2000 itself was a leap year.
061400               or WS-Lp-Rem400 = 0
061500               set      WS-Date-Valid to true
061600      else
061700               set      WS-Date-Valid to false
061800      end-if.
061900  zz070-Exit.
062000      exit     section.
062100  zz075-Fix-Merchant-Text           section.
062200********************************************
062300* CR1260 - overseas processor sometimes sends the merchant name
062400* reversed.  Scan for a far-east byte, reverse the whole field
062500* if one turns up, otherwise leave it alone.
062600      move     WS-Tx-Merchant to WS-Merchant-Work.
062700* CR1260 - copied into the table-redefined work area so the
062800* per character scan below can subscript it one byte at a time.
062900      move     "N" to WS-Found-Sw.
063000* Reused switch, same name and purpose as the one in ZZ075 - the
063100* 2 scans never run at the same time so there is no clash.
063200      perform  zz076-Scan-One-Char
063300               varying   WS-Char-Sub from 1 by 1
063400               until     WS-Char-Sub > 40 or WS-Found.
063500* Stops at the first far-east byte found, or end of field -
063600* one bad byte anywhere is enough to call the whole field
063700* reversed, a clean ascii field never sets WS-Found at all.
063800      if       WS-Found
063900               perform  zz078-Reverse-One-Char
064000                        varying  WS-Char-Sub from 1 by 1
064100                        until    WS-Char-Sub > 40
064200               move     WS-Reversed-Work to WS-Final-Merchant
064300* Whole 40 byte field mirrored position for position, trailing
064400* spaces included, so a short merchant name reverses cleanly.
064500      else
064600               move     WS-Merchant-Work to WS-Final-Merchant
064700      end-if.
064800  zz075-Exit.
064900      exit     section.
065000  zz076-Scan-One-Char               section.
065100********************************************
065200      if       WS-Merchant-Char (WS-Char-Sub)
065300* CLASS FOREIGN-SCRIPT-CHAR comes from EXENVDIV SPECIAL-NAMES -
065400* X"80" thru X"FF", CR1260s whole fix rests on that one test.
065500                        is foreign-script-char
065600               set      WS-Found to true.
065700  zz076-Exit.
065800      exit     section.
065900  zz078-Reverse-One-Char            section.
066000********************************************
066100      compute  WS-Rev-Sub = 41 - WS-Char-Sub.
066200* Mirror position in a 40 byte field - position 1 swaps with 40,
066300* 2 with 39, and so on down to the middle of the field.
066400      move     WS-Merchant-Char (WS-Char-Sub)
066500               to WS-Reversed-Char (WS-Rev-Sub).
066600  zz078-Exit.
066700      exit     section.
066800  zz072-Categorise                  section.
066900********************************************
067000* First rule in table order whose keyword turns up anywhere in
067100* the merchant name wins, case folded both sides.  No match
067200* leaves the category as Uncategorized.
067300      move     WS-Final-Merchant to WS-Merchant-Lower.
067400* ZZ072 always searches the lower cased copy - WS-Final-Merchant
067500* itself keeps its original case for the written record.
067600      inspect  WS-Merchant-Lower
067700               converting "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
067800                        to "abcdefghijklmnopqrstuvwxyz".
067900      move     "N" to WS-Match-Sw.
068000      move     zero to WS-Rule-Sub.
068100      perform  zz071-Try-One-Rule
068200               varying   WS-Rule-Sub from 1 by 1
068300               until     WS-Rule-Sub > WS-Rule-Cnt
068400                         or WS-Match-Found.
068500      if       not WS-Match-Found
068600* No rule matched anywhere in the merchant text after trying
068700* every table entry - Uncategorized is the only fallback.
068800               move     "Uncategorized" to WS-Final-Category.
068900  zz072-Exit.
069000      exit     section.
069100  zz071-Try-One-Rule                section.
069200********************************************
069300      move     20 to WS-Key-Len.
069400* Keyword field is 20 bytes but most keywords are shorter - the
069500* shrink loop below finds the real length before any compare.
069600      perform  zz073-Shrink-Key-Len
069700               varying   WS-Key-Len from 20 by -1
069800               until     WS-Key-Len = 0 or
069900                         WS-Rule-Key (WS-Rule-Sub) (WS-Key-Len:1)
070000                                 not = space.
070100      if       WS-Key-Len > 0
070200* A blank rule row (Key-Len shrinks to 0) is silently skipped -
070300* the table load in ZZ015 would never actually produce one.
070400               compute  WS-Limit-Sub = 41 - WS-Key-Len
070500               perform  zz074-Try-One-Position
070600                        varying  WS-Start-Sub from 1 by 1
070700                        until    WS-Start-Sub > WS-Limit-Sub
070800                                 or WS-Match-Found
070900      end-if.
071000  zz071-Exit.
071100      exit     section.
071200  zz073-Shrink-Key-Len              section.
071300********************************************
071400* Body does nothing - the Varying/Until test above does the
071500* trimming, this paragraph only exists for Perform to call.
071600      continue.
071700* House idiom - the Varying/Until test on the Perform above does
071800* all the actual work, this body is deliberately empty.
071900  zz073-Exit.
072000      exit     section.
072100  zz074-Try-One-Position            section.
072200********************************************
072300      if       WS-Merchant-Lower (WS-Start-Sub:WS-Key-Len) =
072400               WS-Rule-Key (WS-Rule-Sub) (1:WS-Key-Len)
072500* Substring compare, one start position at a time - a true
072600* keyword-anywhere-in-merchant search, not just a prefix match.
072700               set      WS-Match-Found to true
072800               move     WS-Rule-Cat (WS-Rule-Sub) to
072900                        WS-Final-Category.
073000  zz074-Exit.
073100      exit     section.
073200  zz080-Accumulate-Category         section.
073300********************************************
073400      move     "N" to WS-Found-Sw.
073500      move     zero to WS-Cat-Sub.
073600      perform  zz081-Check-One-Category
073700               varying   WS-Cat-Sub from 1 by 1
073800               until     WS-Cat-Sub > WS-Cat-Cnt or WS-Found.
073900      if       not WS-Found
074000* New category, first time seen this run - counted from 1, not
074100* from whatever was left in the table by the last statement run.
074200               add      1 to WS-Cat-Cnt
074300               move     WS-Final-Category
074400                        to WS-Cat-Name (WS-Cat-Cnt)
074500               move     1 to WS-Cat-Count (WS-Cat-Cnt)
074600      end-if.
074700  zz080-Exit.
074800      exit     section.
074900  zz081-Check-One-Category          section.
075000********************************************
075100      if       WS-Cat-Name (WS-Cat-Sub) = WS-Final-Category
075200* Linear scan of the category table - table is never more than
075300* a few dozen rows deep so a straight PERFORM VARYING is enough.
075400               set      WS-Found to true
075500               add      1 to WS-Cat-Count (WS-Cat-Sub).
075600  zz081-Exit.
075700      exit     section.
075800  zz095-Write-Work-Record           section.
075900********************************************
076000      move     WS-Prs-Year  to WS-Out-Year.
076100* Builds the written record from the parsed/validated working
076200* fields only - nothing here is moved straight off the raw line.
076300      move     WS-Prs-Month to WS-Out-Month.
076400      move     WS-Prs-Day   to WS-Out-Day.
076500      move     spaces to EX-Work-Record.
076600      move     WS-Out-Date to WK-Sort-Date.
076700      move     WS-Final-Merchant to WK-Merchant.
076800      move     WS-Final-Category to WK-Category.
076900      move     WS-Card-No to WK-Card.
077000      move     WS-Final-Amount to WK-Amount.
077100* CR1699 - unsigned working field widened into the packed signed
077200* Amount on the work record, sign always positive on this feed.
077300      move     WS-Month-Name (WS-Prs-Month) to WK-Month.
077400      move     WS-Prs-Year to WK-Year.
077500      write    EX-Work-Record.
077600  zz095-Exit.
077700      exit     section.
077800  aa050-Sort-By-Date                section.
077900********************************************
078000* CR1399 - extract must come off the run sorted by date, most
078100* recent first, for the dashboard display.
078200      close    EX-Stmt-File.
078300* CR1399 - both files closed before the SORT, which reopens
078400* EX-Work-File itself as its USING file; EXSTMT never reopens it.
078500      close    EX-Work-File.
078600      sort     EX-Sort-File
078700               on descending key SRT-Sort-Date
078800* Text date YYYY-MM-DD sorts correctly as a plain alphanumeric
078900* key - no need for a separate numeric sort key field.
079000               using     EX-Work-File
079100               giving    EX-Converted-File.
079200  aa050-Exit.
079300      exit     section.
079400  aa090-Print-Summary               section.
079500********************************************
079600* CR1760 - count descending bubble sort of the category table,
079700* then one Report Writer pass down it.
079800      perform  zz085-Sort-Categories.
079900* CR1760 - sort happens once, after every category has been
080000* seen, then the Report Writer pass below just walks the table
080100* in its final order with no more comparisons of its own.
080200      open     output Print-File.
080300      initiate Category-Summary-Report.
080400      move     zero to WS-Cat-Sub.
080500      perform  zz088-Print-One-Category
080600               varying   WS-Cat-Sub from 1 by 1
080700               until     WS-Cat-Sub > WS-Cat-Cnt.
080800      terminate Category-Summary-Report.
080900      close    Print-File.
081000  aa090-Exit.
081100      exit     section.
081200  zz085-Sort-Categories             section.
081300********************************************
081400      if       WS-Cat-Cnt > 1
081500* A single category run needs no sort at all - the bubble below
081600* is skipped outright rather than doing a pointless zero pass.
081700               perform  zz086-Bubble-Pass
081800                        varying  WS-Pass-Sub from 1 by 1
081900                        until    WS-Pass-Sub >= WS-Cat-Cnt
082000      end-if.
082100  zz085-Exit.
082200      exit     section.
082300  zz086-Bubble-Pass                 section.
082400********************************************
082500      move     zero to WS-Cat-Sub.
082600* Classic bubble pass, N-1 comparisons bringing the current
082700* largest remaining count up to the front of the unsorted tail.
082800      perform  zz087-Bubble-Compare
082900               varying   WS-Cat-Sub from 1 by 1
083000               until     WS-Cat-Sub >= WS-Cat-Cnt.
083100  zz086-Exit.
083200      exit     section.
083300  zz087-Bubble-Compare              section.
083400********************************************
083500      compute  WS-Next-Sub = WS-Cat-Sub + 1.
083600* Compares each entry against its neighbour and swaps if the
083700* neighbour has the bigger count - descending by count, CR1760.
083800      if       WS-Cat-Count (WS-Cat-Sub)
083900                        < WS-Cat-Count (WS-Next-Sub)
084000               move     WS-Cat-Entry (WS-Cat-Sub) to
084100                        WS-Temp-Cat-Entry
084200               move     WS-Cat-Entry (WS-Next-Sub) to
084300                        WS-Cat-Entry (WS-Cat-Sub)
084400               move     WS-Temp-Cat-Entry to
084500                        WS-Cat-Entry (WS-Next-Sub)
084600      end-if.
084700  zz087-Exit.
084800      exit     section.
084900  zz088-Print-One-Category          section.
085000********************************************
085100      generate Cat-Detail-Line.
085200* One GENERATE per category, table already in its final count
085300* descending order - nothing else for this paragraph to do.
085400  zz088-Exit.
085500      exit     section.
