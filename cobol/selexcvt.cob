000100* SELECT CLAUSE FOR THE CONVERTED EXPENSE FILE - LINE SEQUENTIAL.
000200* SHARED BY EXCONV AND EXSTMT (AS OUTPUT) AND EXMIGR (AS INPUT).
000300* 14/11/87 VBC - CREATED.
000400     select  EX-Converted-File  assign       "EXCONV"
000500                                 organization line sequential
000600                                 file status  EX-Cvt-Status.
