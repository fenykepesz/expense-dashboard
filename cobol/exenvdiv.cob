000100********************************************
000200**  SHARED ENVIRONMENT DIVISION ENTRIES    *
000300**     FOR THE EXPENSE LEDGER MODULE       *
000400********************************************
000500* COPIED INTO EVERY EX-PREFIXED PROGRAM RIGHT AFTER THE
000600* ENVIRONMENT DIVISION HEADER, BEFORE INPUT-OUTPUT SECTION.
000700*
000800* 14/11/87 VBC - CREATED FOR EXPENSE LEDGER MODULE (FROM ACAS
000900*                ENVDIV.COB HOUSE PATTERN).
001000*
001100     CONFIGURATION SECTION.
001200     SOURCE-COMPUTER.   IBM-4341.
001300     OBJECT-COMPUTER.   IBM-4341.
001400     SPECIAL-NAMES.
001500         C01 IS TOP-OF-FORM
001600         CLASS FOREIGN-SCRIPT-CHAR IS X"80" THRU X"FF"
001700         UPSI-0 ON STATUS IS EX-DEBUG-ON
001800                OFF STATUS IS EX-DEBUG-OFF.
