000100******************************************************************
000200**               LEGACY EXPENSE FILE CONVERSION                 *
000300**                                                               *
000400**   READS OLD-STYLE EXPENSE RECORDS AND REWRITES THEM TO THE    *
000500**   CURRENT STANDARD LAYOUT USED BY THE LEDGER MASTER LOAD.     *
000600******************************************************************
000700  identification          division.
000800*===============================
000900      program-id.       exconv.
001000      author.           V B Coen.
001100      installation.     Applewood Computers, Hatfield.
001200      date-written.     03/06/1988.
001300      date-compiled.
001400      security.     Copyright (C) 1988-2003 Applewood Computers.
001500*                  Distributed under the GNU Public Licence.
001600*                  See the file COPYING for details.
001700***
001800*   Remarks.       Converts an old flat expense file, holding the
001900*                  date in one of three layouts, to the standard
002000*                  converted layout consumed by EXMIGR. Derives
002100*                  Year and English Month-Name from the parsed
002200*                  date. Bad or missing dates are skipped and
002300*                  counted, not aborted.
002400***
002500*   Called Modules.   None.
002600***
002700*   Files used.       Legacy-File   - old expense records, in.
002800*                     EX-Converted-File - standard layout, out.
002900***
003000*   Error messages used.  None - warnings only, to sysout.
003100***
003200******************************************************************
003300* Changes:
003400* 03/06/88 vbc - 1.0 Created - date re-format and Month/Year
003500*                derivation for the expense ledger conversion job.
003600* 17/01/90 vbc - 1.1 CR1205 Added DD/MM/YYYY as a 2nd accepted
003700*                input layout, in the order YY then YYYY then ISO.
003800* 22/08/93 rjt - 1.2 CR1340 Real calendar check added (leap year
003900*                table) - previously 31/04 etc passed silently.
004000* 09/02/99 sah - 1.3 CR1498 Year 2000 review - 2 digit years are
004100*                now mapped to 20YY here, not 19YY.  Audited per
004200*                Y2K programme CR1500, no further date fields at
004300*                risk in this module.
004400* 14/03/01 vbc - 1.4 CR1602 Skip count now shown separately from
004500*                the converted count on the EOJ summary.
004600******************************************************************
004700  environment             division.
004800*===============================
004900  copy "exenvdiv.cob".
005000* No SPECIAL-NAMES of our own - EXENVDIV carries the house
005100* printer/switch assignments shared across the expense suite.
005200  input-output            section.
005300  file-control.
005400      select  Legacy-File   assign      "EXLEGCY"
005500                             organization line sequential
005600                             file status WS-Legacy-Status.
005700* One pass, read only - the legacy file is never rewritten, the
005800* whole point of this run is to retire it once EXMIGR has loaded
005900* everything it produces.
006000  copy "selexcvt.cob".
006100  data                    division.
006200*===============================
006300  file section.
006400  fd  Legacy-File.
006500  01  EX-Legacy-Record.
006600      03  EX-Leg-Date             pic x(10).
006700      03  EX-Leg-Merchant         pic x(40).
006800      03  EX-Leg-Category         pic x(20).
006900      03  EX-Leg-Card             pic x(4).
007000      03  EX-Leg-Amount           pic s9(7)v99.
007100      03  filler                  pic x(19).
007200* CR1205 - legacy amount is display, not packed, left as found
007300* on the old file; EX-Cvt-Amount picks up the packed layout on
007400* the way out, the MOVE in ZZ090 does the conversion for free.
007500  copy "fdexcvt.cob".
007600* Written once per successfully parsed record by ZZ090 below -
007700* a skipped record never reaches a WRITE at all.
007800  working-storage section.
007900*-----------------------
008000  77  Prog-Name                   pic x(17) value "EXCONV (1.4)".
008100  01  WS-Status-Group.
008200* File status checked on open only, implicitly via the at-end
008300* phrase on every read - no separate status test paragraph.
008400      03  EX-Cvt-Status           pic xx value spaces.
008500      03  WS-Legacy-Status        pic xx value spaces.
008600      03  filler                  pic x.
008700  01  WS-Switches.
008800* Single Eof switch - the only loop in this run is the main
008900* read/convert/write cycle in AA020.
009000      03  WS-Eof-Sw               pic x value "N".
009100          88  WS-Eof                      value "Y".
009200      03  filler                  pic x.
009300  01  WS-Counters.
009400* CR1602 - Read should always foot to Converted + Skipped, shown
009500* separately on the EOJ report rather than folded together.
009600      03  WS-Recs-Read            pic 9(7) comp value zero.
009700      03  WS-Recs-Converted       pic 9(7) comp value zero.
009800      03  WS-Recs-Skipped         pic 9(7) comp value zero.
009900      03  filler                  pic x.
010000  01  WS-Counters-Rep.
010100* Edited report fields for the 3 EOJ display lines only.
010200      03  WS-Read-Rep             pic zz,zz9,zz9.
010300      03  WS-Cvt-Rep              pic zz,zz9,zz9.
010400      03  WS-Skp-Rep              pic zz,zz9,zz9.
010500      03  filler                  pic x.
010600***
010700* Parse work area - one 10 byte date field seen 3 different ways.
010800***
010900  01  WS-Date-In                  pic x(10).
011000  01  WS-Date-Slash8  redefines WS-Date-In.
011100      03  WS-S8-Day               pic 99.
011200      03  filler                  pic x.
011300      03  WS-S8-Month             pic 99.
011400      03  filler                  pic x.
011500      03  WS-S8-Year              pic 99.
011600      03  filler                  pic xx.
011700* CR1205 - 3 redefines over the same 10 byte field, tried in
011800* order by ZZ060 until one shape of slash/dash matches.
011900  01  WS-Date-Slash10 redefines WS-Date-In.
012000      03  WS-S10-Day              pic 99.
012100      03  filler                  pic x.
012200      03  WS-S10-Month            pic 99.
012300      03  filler                  pic x.
012400      03  WS-S10-Year             pic 9(4).
012500* 4 digit year already, no century mapping needed for this layout.
012600  01  WS-Date-Iso     redefines WS-Date-In.
012700      03  WS-Iso-Year             pic 9(4).
012800      03  filler                  pic x.
012900      03  WS-Iso-Month            pic 99.
013000      03  filler                  pic x.
013100      03  WS-Iso-Day              pic 99.
013200* CR1205 - 3rd and last layout tried, year-month-day, dash
013300* delimited, the modern format on newer legacy extracts.
013400  01  WS-Parsed-Date.
013500      03  WS-Prs-Year             pic 9(4).
013600      03  WS-Prs-Month            pic 99.
013700      03  WS-Prs-Day              pic 99.
013800      03  filler                  pic x.
013900  01  WS-Parsed-Sw                pic x value "N".
014000* Doubles as both the parse-succeeded flag from ZZ060 and the
014100* calendar-valid flag out of ZZ069 - same 88-level covers both.
014200      88  WS-Date-Valid                    value "Y".
014300***
014400* Output date edit area, built from the parsed Y/M/D once the
014500* calendar check has passed.
014600***
014700  01  WS-Out-Date.
014800      03  WS-Out-Year             pic 9(4).
014900      03  WS-Out-Dash1            pic x value "-".
015000      03  WS-Out-Month            pic 99.
015100      03  WS-Out-Dash2            pic x value "-".
015200      03  WS-Out-Day              pic 99.
015300***
015400* Days-in-month table, subscripted by WS-Prs-Month.  Feb adjusted
015500* for leap years in ZZ069.
015600***
015700  01  WS-Days-In-Month-Tbl.
015800      03  filler                  pic 99 value 31.
015900      03  filler                  pic 99 value 28.
016000      03  filler                  pic 99 value 31.
016100      03  filler                  pic 99 value 30.
016200      03  filler                  pic 99 value 31.
016300      03  filler                  pic 99 value 30.
016400      03  filler                  pic 99 value 31.
016500      03  filler                  pic 99 value 31.
016600      03  filler                  pic 99 value 30.
016700      03  filler                  pic 99 value 31.
016800      03  filler                  pic 99 value 30.
016900      03  filler                  pic 99 value 31.
017000  01  WS-Days-Tbl redefines WS-Days-In-Month-Tbl.
017100      03  WS-Max-Days             pic 99 occurs 12.
017200* CR1340 - February left at 28, ZZ070 grants the extra day only
017300* once the leap year test below actually passes.
017400***
017500* Month name table, for the English Month-Name field.
017600***
017700  01  WS-Month-Names-Tbl.
017800      03  filler                  pic x(9) value "January  ".
017900      03  filler                  pic x(9) value "February ".
018000      03  filler                  pic x(9) value "March    ".
018100      03  filler                  pic x(9) value "April    ".
018200      03  filler                  pic x(9) value "May      ".
018300      03  filler                  pic x(9) value "June     ".
018400      03  filler                  pic x(9) value "July     ".
018500      03  filler                  pic x(9) value "August   ".
018600      03  filler                  pic x(9) value "September".
018700      03  filler                  pic x(9) value "October  ".
018800      03  filler                  pic x(9) value "November ".
018900      03  filler                  pic x(9) value "December ".
019000  01  WS-Month-Tbl redefines WS-Month-Names-Tbl.
019100      03  WS-Month-Name           pic x(9) occurs 12.
019200* Converted record carries the full English month name - the
019300* numeric month stays separate in EX-Cvt-Date.
019400  01  WS-Leap-Work.
019500      03  WS-Lp-Quotient          pic 9(4) comp.
019600      03  WS-Lp-Rem4              pic 99   comp.
019700      03  WS-Lp-Rem100            pic 999  comp.
019800      03  WS-Lp-Rem400            pic 999  comp.
019900* 3 remainders, divisors 4/100/400, same leap year test EXSTMT
020000* uses for the statement date - no shared copybook for it though,
020100* each program keeps its own small working area.
020200      03  filler                  pic x.
020300  procedure division.
020400  aa000-Main                  section.
020500************************************
020600      display  Prog-Name " Starting".
020700* Straight read/convert/write loop, one pass, no sort and no
020800* second file pass needed for this conversion.
020900      perform  aa010-Open-Files.
021000      perform  aa020-Convert-Records
021100               until     WS-Eof.
021200      perform  aa090-Report-Counts.
021300      close    Legacy-File
021400               EX-Converted-File.
021500      display  Prog-Name " Ended".
021600      goback.
021700  aa010-Open-Files                section.
021800********************************************
021900      open     input  Legacy-File.
022000* Output file opened fresh every run - this is a one time
022100* conversion job, not something re-run incrementally.
022200      open     output EX-Converted-File.
022300      read     Legacy-File
022400               at end
022500               set      WS-Eof to true.
022600  aa010-Exit.
022700      exit     section.
022800  aa020-Convert-Records            section.
022900********************************************
023000      add      1 to WS-Recs-Read.
023100* Read counts every record on the legacy file - Converted plus
023200* Skipped always foots back to this total at EOJ.
023300      if       EX-Leg-Date = spaces
023400* Blank date is its own skip reason, checked before even
023500* attempting to parse, so ZZ060 never sees an empty field.
023600               add      1 to WS-Recs-Skipped
023700               display  "EXCONV - skipped, blank date, rec "
023800                        WS-Recs-Read
023900      else
024000               move     "N" to WS-Parsed-Sw
024100               perform  zz060-Parse-Legacy-Date
024200               if       WS-Date-Valid
024300* CR1340 - a record that parses but fails the calendar check
024400* (a genuine 31/04, for instance) is skipped the same as a
024500* record that did not match any of the 3 layouts at all.
024600                        perform  zz090-Build-Output-Record
024700                        write    EX-Converted-Record
024800                        add      1 to WS-Recs-Converted
024900               else
025000                        add      1 to WS-Recs-Skipped
025100                        display  "EXCONV - skipped, bad date - "
025200                        display  WS-Recs-Read
025300               end-if
025400      end-if.
025500      read     Legacy-File
025600               at end
025700               set      WS-Eof to true.
025800  aa020-Exit.
025900      exit     section.
026000  zz060-Parse-Legacy-Date          section.
026100********************************************
026200* Tries DD/MM/YY, then DD/MM/YYYY, then YYYY-MM-DD, in that order,
026300* per the layout of the slashes/dash found in the field.
026400      move     EX-Leg-Date to WS-Date-In.
026500* Shape of the field, not its content, decides which layout is
026600* tried - the slash/dash positions are the only thing tested.
026700      if       WS-Date-In (3:1) = "/" and
026800               WS-Date-In (6:1) = "/"
026900               if       WS-Date-In (9:2) = spaces
027000* 2 trailing spaces after position 8 means a 2 digit year -
027100* anything else falls to the 4 digit slash layout instead.
027200                        perform zz062-Take-Slash8
027300               else
027400                        perform zz064-Take-Slash10
027500               end-if
027600      else
027700      if       WS-Date-In (5:1) = "-" and
027800               WS-Date-In (8:1) = "-"
027900               perform  zz066-Take-Iso
028000* Neither slash layout matched - dashes at 5 and 8 is the only
028100* remaining shape this run knows how to parse.
028200      end-if
028300      end-if.
028400      if       WS-Parsed-Sw = "Y"
028500* Only a record one of ZZ062/ZZ064/ZZ066 actually recognised
028600* goes on to the calendar check - an unmatched shape is left
028700* WS-Parsed-Sw = N and skipped by AA020 without comment here.
028800               perform  zz069-Validate-Calendar-Date.
028900  zz060-Exit.
029000      exit     section.
029100  zz062-Take-Slash8                section.
029200********************************************
029300* CR1498 - 2 digit year maps to 20YY, not 19YY.
029400      move     WS-S8-Day   to WS-Prs-Day.
029500      move     WS-S8-Month to WS-Prs-Month.
029600      compute  WS-Prs-Year = 2000 + WS-S8-Year.
029700* CR1498 - the only place in this program a 2 digit year is
029800* widened, always to 20YY; the other 2 layouts already carry
029900* a full 4 digit year.
030000      move     "Y" to WS-Parsed-Sw.
030100  zz062-Exit.
030200      exit     section.
030300  zz064-Take-Slash10               section.
030400********************************************
030500      move     WS-S10-Day   to WS-Prs-Day.
030600      move     WS-S10-Month to WS-Prs-Month.
030700      move     WS-S10-Year  to WS-Prs-Year.
030800      move     "Y" to WS-Parsed-Sw.
030900  zz064-Exit.
031000      exit     section.
031100  zz066-Take-Iso                   section.
031200********************************************
031300      move     WS-Iso-Day   to WS-Prs-Day.
031400      move     WS-Iso-Month to WS-Prs-Month.
031500      move     WS-Iso-Year  to WS-Prs-Year.
031600      move     "Y" to WS-Parsed-Sw.
031700  zz066-Exit.
031800      exit     section.
031900  zz069-Validate-Calendar-Date     section.
032000********************************************
032100* CR1340 - check month in range and day against the days-in-month
032200* table, with the Feb 29 leap year exception.
032300      move     "N" to WS-Parsed-Sw.
032400      if       WS-Prs-Month >= 1 and WS-Prs-Month <= 12
032500* CR1340 - out of range month fails outright, same as a genuine
032600* day-of-month overflow; neither is given a second chance.
032700               if       WS-Prs-Day >= 1 and
032800                        WS-Prs-Day <= WS-Max-Days (WS-Prs-Month)
032900                        move     "Y" to WS-Parsed-Sw
033000               else
033100               if       WS-Prs-Month = 2 and WS-Prs-Day = 29
033200                        perform  zz070-Check-Leap-Year
033300               end-if
033400               end-if
033500      end-if.
033600  zz069-Exit.
033700      exit     section.
033800  zz070-Check-Leap-Year            section.
033900********************************************
034000* No intrinsic FUNCTION MOD - remainder is taken the long way
034100* with DIVIDE ... REMAINDER.
034200      divide   WS-Prs-Year by 4   giving WS-Lp-Quotient
034300* Same 3-divide leap test as EXSTMT - kept local rather than a
034400* shared subprogram, this shop has never called a leap year
034500* check as a CALL, only ever inline.
034600                                  remainder WS-Lp-Rem4.
034700      divide   WS-Prs-Year by 100 giving WS-Lp-Quotient
034800                                  remainder WS-Lp-Rem100.
034900      divide   WS-Prs-Year by 400 giving WS-Lp-Quotient
035000                                  remainder WS-Lp-Rem400.
035100      if       (WS-Lp-Rem4 = zero and WS-Lp-Rem100 not = zero)
035200               or WS-Lp-Rem400 = zero
035300               move     "Y" to WS-Parsed-Sw.
035400  zz070-Exit.
035500      exit     section.
035600  zz090-Build-Output-Record        section.
035700********************************************
035800      move     spaces to EX-Converted-Record.
035900* Built from spaces up, same as every other record-build
036000* paragraph in the suite, not from whatever was left behind
036100* by the previous successful conversion.
036200      move     EX-Leg-Merchant  to EX-Cvt-Merchant.
036300      move     EX-Leg-Category  to EX-Cvt-Category.
036400      move     EX-Leg-Card      to EX-Cvt-Card.
036500      move     EX-Leg-Amount    to EX-Cvt-Amount.
036600* Straight MOVE display into packed - the compiler repacks the
036700* digits, no COMPUTE or REDEFINE needed for the conversion.
036800      move     WS-Prs-Year      to EX-Cvt-Year.
036900      move     WS-Month-Name (WS-Prs-Month) to EX-Cvt-Month.
037000      move     WS-Prs-Year  to WS-Out-Year.
037100      move     WS-Prs-Month to WS-Out-Month.
037200      move     WS-Prs-Day   to WS-Out-Day.
037300      move     WS-Out-Date  to EX-Cvt-Date.
037400* Output always rebuilt in the standard YYYY-MM-DD text shape,
037500* regardless of which of the 3 legacy layouts it came in as.
037600  zz090-Exit.
037700      exit     section.
037800  aa090-Report-Counts              section.
037900********************************************
038000      move     WS-Recs-Read      to WS-Read-Rep.
038100* CR1602 - 3 separate EOJ lines, Read/Converted/Skipped, rather
038200* than one combined count line as the original 1.0 had it.
038300      move     WS-Recs-Converted to WS-Cvt-Rep.
038400      move     WS-Recs-Skipped   to WS-Skp-Rep.
038500      display  "EXCONV - records read      - " WS-Read-Rep.
038600      display  "EXCONV - records converted - " WS-Cvt-Rep.
038700      display  "EXCONV - records skipped   - " WS-Skp-Rep.
038800  aa090-Exit.
038900      exit     section.
