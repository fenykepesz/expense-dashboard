000100******************************************************************
000200**                 EXPENSE MASTER QUERY/LISTING                 *
000300**                                                               *
000400**   FILTERS THE EXPENSE MASTER AGAINST A SET OF CRITERIA AND   *
000500**   PRINTS A DATE DESCENDING LISTING, CAPPED AT 1000 LINES.     *
000600******************************************************************
000700  identification          division.
000800*===============================
000900      program-id.       exlstg.
001000      author.           V B Coen.
001100      installation.     Applewood Computers, Hatfield.
001200      date-written.     04/03/1990.
001300      date-compiled.
001400      security.     Copyright (C) 1990-2002 Applewood Computers.
001500*                  Distributed under the GNU Public Licence.
001600*                  See the file COPYING for details.
001700***
001800*   Remarks.       One shot query against the expense master - up
001900*                  to 6 criteria, all ANDed together, merchant
002000*                  is a substring search, amount bounds inclusive.
002100*                  Matches are run through a date descending sort
002200*                  before the listing print, result capped at
002300*                  1000 lines to stop a wide open query running
002400*                  away on the printer.
002500***
002600*   Called Modules.   None.
002700***
002800*   Files used.       EX-Filter-File  - 1 card criteria, in.
002900*                     EX-Master-File - expense master file, in.
003000*                     EX-List-Work-File   - pre-sort work, out.
003100*                     EX-List-Sorted-File - post-sort work, in.
003200*                     Print-File      - the listing, out.
003300***
003400*   Error messages used.  None.
003500***
003600******************************************************************
003700* Changes:
003800* 04/03/90 vbc - 1.0 Created - month/category/card/merchant/amount
003900*                filter, Report Writer listing.
004000* 17/09/92 rjt - 1.1 CR1295 Capped the result set at 1000 matches,
004100*                a bad merchant search was filling the spool.
004200* 09/02/99 sah - 1.2 CR1503 Year 2000 review - dates compared as
004300*                stored, CCYY-MM-DD, no change required.
004400* 22/05/02 vbc - 1.3 CR1640 Merchant search now case folded both
004500*                sides, was case sensitive before.
004600* 18/09/05 vbc - 1.4 CR1699 Filter bounds and work/sort amounts
004700*                repacked comp-3 to match the master file.
004800******************************************************************
004900  environment             division.
005000*===============================
005100  copy "exenvdiv.cob".
005200* Standard Applewood expense environment block, same copy shared
005300* across the whole suite - see EXAGG remarks for the detail.
005400  input-output            section.
005500  file-control.
005600      select  EX-Filter-File assign      "EXFILT"
005700                              organization line sequential
005800                              file status WS-Filt-Status.
005900      select  EX-List-Work-File
006000                              assign      "EXLWORK"
006100                              organization line sequential
006200                              file status WS-Work-Status.
006300      select  EX-List-Sorted-File
006400                              assign      "EXLSORT"
006500                              organization line sequential
006600                              file status WS-Sort-Status.
006700* 3 line sequential work files of our own, plus the shared master
006800* and print file selects copied in below - no transaction file,
006900* this run never writes back to the master.
007000  copy "selexmst.cob".
007100* Expense master opened input only - see AA010, a one shot START
007200* into a straight forward key ascending scan, no random access.
007300  copy "selexprt.cob".
007400  data                    division.
007500*===============================
007600  file section.
007700  fd  EX-Filter-File.
007800***
007900* Single card criteria file - up to 6 fields, all optional, blank
008000* or zero means that criterion is not applied (see ZZ040 below).
008100***
008200  01  EX-Filter-Record.
008300      03  EX-Filt-Month           pic x(12).
008400      03  EX-Filt-Category        pic x(20).
008500      03  EX-Filt-Card            pic x(4).
008600      03  EX-Filt-Merchant        pic x(40).
008700      03  EX-Filt-Min-Amount      pic 9(7)v99  comp-3.
008800      03  EX-Filt-Max-Amount      pic 9(7)v99  comp-3.
008900      03  filler                  pic x(4).
009000  01  EX-Filter-Flat redefines EX-Filter-Record
009100                              pic x(90).
009200* Flat byte view of the card - not used to blank the area
009300* (ZZ012 rebuilds only the search text), kept for ad-hoc dumps.
009400  copy "fdexmst.cob".
009500* Standard expense master layout - see WSEXMST.COB for field by
009600* field notes.
009700  fd  EX-List-Work-File.
009800  01  EX-List-Work-Record.
009900      03  LWK-Sort-Date           pic x(10).
010000      03  LWK-Merchant            pic x(40).
010100      03  LWK-Category            pic x(20).
010200      03  LWK-Card                pic x(4).
010300      03  LWK-Amount              pic s9(7)v99  comp-3.
010400      03  filler                  pic x(4).
010500  01  EX-List-Work-Flat redefines EX-List-Work-Record
010600                              pic x(83).
010700* Pre-sort work record - byte for byte EX-List-Sort-Record and
010800* EX-List-Sorted-Record below, so the sort needs no record
010900* conversion, same idiom as EXSTMT CR1399.
011000***
011100* Sort work file for the date descending listing pass.
011200***
011300  sd  EX-List-Sort-File.
011400  01  EX-List-Sort-Record.
011500      03  LST-Sort-Date           pic x(10).
011600      03  LST-Merchant            pic x(40).
011700      03  LST-Category            pic x(20).
011800      03  LST-Card                pic x(4).
011900      03  LST-Amount              pic s9(7)v99  comp-3.
012000      03  filler                  pic x(4).
012100  fd  EX-List-Sorted-File.
012200  01  EX-List-Sorted-Record.
012300      03  LSO-Sort-Date           pic x(10).
012400      03  LSO-Merchant            pic x(40).
012500      03  LSO-Category            pic x(20).
012600      03  LSO-Card                pic x(4).
012700      03  LSO-Amount              pic s9(7)v99  comp-3.
012800      03  filler                  pic x(4).
012900  01  EX-List-Sorted-Flat redefines EX-List-Sorted-Record
013000                              pic x(83).
013100* Post-sort copy of the same layout, read back by AA090 in date
013200* descending order for the print pass.
013300  fd  Print-File
013400      reports are Expense-Listing-Report.
013500* One Report Writer group, fed off the post-sort file, one line
013600* per match, capped by WS-Result-Cap below before it ever gets
013700* this far.
013800  working-storage section.
013900*-----------------------
014000  77  Prog-Name                   pic x(17) value "EXLSTG (1.4)".
014100  01  WS-Status-Group.
014200      03  WS-Filt-Status          pic xx value spaces.
014300      03  EX-Mst-Status           pic xx value spaces.
014400      03  WS-Work-Status          pic xx value spaces.
014500      03  EX-Prt-Status           pic xx value spaces.
014600      03  WS-Sort-Status          pic xx value spaces.
014700      03  filler                  pic x.
014800  01  WS-Switches.
014900      03  WS-Mst-Eof-Sw           pic x value "N".
015000          88  WS-Mst-Eof                  value "Y".
015100      03  WS-List-Eof-Sw          pic x value "N".
015200          88  WS-List-Eof                 value "Y".
015300      03  WS-Match-Sw             pic x value "N".
015400          88  WS-Match-Found              value "Y".
015500      03  filler                  pic x.
015600***
015700* WS-Mst-Eof-Sw covers the master scan, WS-List-Eof-Sw the later
015800* post-sort print pass - 2 separate files, 2 separate switches.
015900***
016000  01  WS-Counters.
016100      03  WS-Recs-Read            pic 9(7) comp value zero.
016200      03  WS-Recs-Matched         pic 9(7) comp value zero.
016300      03  WS-Result-Cap           pic 9(7) comp value 1000.
016400* CR1295 - hard cap, independent of the master size, so one bad
016500* merchant search can never fill the spool again.
016600      03  filler                  pic x.
016700***
016800* Filter merchant, lowercased and trimmed, for the substring
016900* search, same hand rolled trim/search idiom as EXSTMT CR1260.
017000***
017100  01  WS-Search-Text              pic x(40).
017200  01  WS-Search-Len               pic 99   comp value zero.
017300  01  WS-Master-Lower             pic x(40).
017400  01  WS-Search-Sub               pic 99   comp value zero.
017500  01  WS-Search-Limit             pic 99   comp value zero.
017600  report section.
017700*-----------------------
017800  rd  Expense-Listing-Report
017900      control final
018000      page limit is 60 lines
018100      heading 1
018200      first detail 3
018300      last detail 56
018400      footing 58.
018500* One detail line per match - date, merchant, category, card and
018600* amount, the same column order the dashboard expects on its own
018700* expense grid (U1 field order, not alphabetical).
018800  01  List-Page-Head               type page heading.
018900      03  line 1.
019000          05  column 1   pic x(17)  source Prog-Name.
019100          05  column 30  pic x(30)
019200                   value "EXPENSE QUERY LISTING".
019300      03  line 3.
019400          05  column 1   pic x(10) value "DATE".
019500          05  column 13  pic x(40) value "MERCHANT".
019600          05  column 55  pic x(20) value "CATEGORY".
019700          05  column 77  pic x(4)  value "CARD".
019800          05  column 84  pic x(10) value "AMOUNT".
019900  01  Listing-Detail-Line          type detail.
020000      03  line plus 1.
020100          05  column 1   pic x(10) source LSO-Sort-Date.
020200          05  column 13  pic x(40) source LSO-Merchant.
020300          05  column 55  pic x(20) source LSO-Category.
020400          05  column 77  pic x(4)  source LSO-Card.
020500          05  column 83  pic zzz,zz9.99
020600                   source LSO-Amount.
020700  01  List-Final-Foot       type control footing final.
020800      03  line plus 2.
020900          05  column 1   pic x(25)
021000                   value "TOTAL MATCHES FOUND    -".
021100          05  column 28  pic zz,zz9
021200                   source WS-Recs-Matched.
021300  procedure division.
021400***
021500* Scan, sort, print - 3 stages, each its own paragraph, the sort
021600* only ever sees matches already written to EX-List-Work-File by
021700* the scan, so the printed total and the sort population always
021800* agree.
021900***
022000  aa000-Main                  section.
022100************************************
022200      display  Prog-Name " Starting".
022300      perform  aa010-Open-Files.
022400      perform  aa020-Scan-Master
022500               until     WS-Mst-Eof
022600                         or WS-Recs-Matched >= WS-Result-Cap.
022700* Scan stops the instant the cap is hit, mid master - a wide
022800* query never has to read the rest of the file for nothing.
022900      perform  aa030-Sort-Matches.
023000      perform  aa090-Print-Listing.
023100      display  Prog-Name " Ended".
023200      goback.
023300  aa010-Open-Files                 section.
023400***
023500* Filter card read once up front - if the file is empty or missing
023600* EX-Filter-Record defaults to spaces, which ZZ040 below treats as
023700* every criterion unset, ie an open query against the master.
023800***
023900********************************************
024000      open     input EX-Filter-File.
024100      read     EX-Filter-File
024200               at end
024300               move     spaces to EX-Filter-Record.
024400      close    EX-Filter-File.
024500      perform  zz012-Build-Search-Text.
024600* Search text only ever built once, from the criteria card, not
024700* rebuilt per master record - ZZ050 below compares against it.
024800      open     input  EX-Master-File.
024900      open     output EX-List-Work-File.
025000      move     low-values to EX-Mst-Id.
025100      start    EX-Master-File
025200               key is not less than EX-Mst-Id
025300               invalid key
025400               continue
025500      end-start.
025600* INVALID KEY just means an empty master - CONTINUE drops straight
025700* through to the READ NEXT, which then hits AT END.
025800      read     EX-Master-File next record
025900               at end
026000               set      WS-Mst-Eof to true.
026100  aa010-Exit.
026200      exit     section.
026300  zz012-Build-Search-Text           section.
026400***
026500* Lower-cases and right-trims the merchant criterion up front,
026600* so ZZ050/ZZ055 never have to repeat the work per master record.
026700***
026800********************************************
026900* Lower-case the merchant search text once, up front, by table
027000* translate - no intrinsic FUNCTION LOWER-CASE used.
027100      move     EX-Filt-Merchant to WS-Search-Text.
027200      inspect  WS-Search-Text
027300               converting "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027400                        to "abcdefghijklmnopqrstuvwxyz".
027500      move     40 to WS-Search-Len.
027600      perform  zz013-Shrink-Search-Len
027700               varying   WS-Search-Len from 40 by -1
027800               until     WS-Search-Len = 0
027900                         or WS-Search-Text (WS-Search-Len:1)
028000                                 not = space.
028100  zz012-Exit.
028200      exit     section.
028300  zz013-Shrink-Search-Len           section.
028400***
028500* Empty body, same trim-to-length idiom as EXSTMT ZZ045 - exists
028600* purely so PERFORM VARYING has a paragraph to call each pass.
028700***
028800********************************************
028900* Body does nothing - the Varying/Until above does the work, this
029000* paragraph only exists for Perform to call.
029100      continue.
029200  zz013-Exit.
029300      exit     section.
029400  aa020-Scan-Master                 section.
029500***
029600* One record in, one AND test of up to 6 criteria, one conditional
029700* write to the pre-sort work file - see ZZ040 for the test itself.
029800***
029900********************************************
030000      add      1 to WS-Recs-Read.
030100      perform  zz040-Check-Match.
030200      if       WS-Match-Found
030300               perform  zz060-Write-List-Work
030400               add      1 to WS-Recs-Matched
030500      end-if.
030600      read     EX-Master-File next record
030700               at end
030800               set      WS-Mst-Eof to true.
030900  aa020-Exit.
031000      exit     section.
031100  zz040-Check-Match                 section.
031200***
031300* All 6 criteria ANDed together - month/category/card exact match
031400* when supplied, amount bounds inclusive when non-zero, merchant
031500* left to ZZ050 - a substring test, not an equality test.
031600***
031700********************************************
031800      set      WS-Match-Found to false.
031900      if       (EX-Filt-Month = spaces
032000                        or EX-Filt-Month = EX-Mst-Month)
032100               and (EX-Filt-Category = spaces
032200                        or EX-Filt-Category = EX-Mst-Category)
032300               and (EX-Filt-Card = spaces
032400                        or EX-Filt-Card = EX-Mst-Card)
032500               and (EX-Filt-Min-Amount = zero
032600                        or EX-Mst-Amount >= EX-Filt-Min-Amount)
032700               and (EX-Filt-Max-Amount = zero
032800                        or EX-Mst-Amount <= EX-Filt-Max-Amount)
032900               perform  zz050-Check-Merchant
033000      end-if.
033100  zz040-Exit.
033200      exit     section.
033300  zz050-Check-Merchant              section.
033400***
033500* CR1640 - both sides folded to lower case before the substring
033600* test, a blank criterion (WS-Search-Len = 0) always matches.
033700***
033800********************************************
033900      if       WS-Search-Len = 0
034000               set      WS-Match-Found to true
034100      else
034200               move     EX-Mst-Merchant to WS-Master-Lower
034300               inspect  WS-Master-Lower
034400                        converting "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034500                                 to "abcdefghijklmnopqrstuvwxyz"
034600               compute  WS-Search-Limit = 41 - WS-Search-Len
034700               perform  zz055-Try-One-Position
034800                        varying  WS-Search-Sub from 1 by 1
034900                        until    WS-Search-Sub > WS-Search-Limit
035000                                 or WS-Match-Found
035100      end-if.
035200  zz050-Exit.
035300      exit     section.
035400  zz055-Try-One-Position            section.
035500* One starting position of the substring search - WS-Search-Limit
035600* in ZZ050 already keeps this off the end of the merchant field.
035700********************************************
035800      if       WS-Master-Lower (WS-Search-Sub:WS-Search-Len) =
035900               WS-Search-Text (1:WS-Search-Len)
036000               set      WS-Match-Found to true.
036100  zz055-Exit.
036200      exit     section.
036300  zz060-Write-List-Work             section.
036400***
036500* Matched record copied field by field to the work record -
036600* no whole record MOVE since the master carries the Id, the work
036700* record does not (the listing never prints the internal Id).
036800***
036900********************************************
037000      move     spaces to EX-List-Work-Record.
037100      move     EX-Mst-Date to LWK-Sort-Date.
037200      move     EX-Mst-Merchant to LWK-Merchant.
037300      move     EX-Mst-Category to LWK-Category.
037400      move     EX-Mst-Card to LWK-Card.
037500      move     EX-Mst-Amount to LWK-Amount.
037600      write    EX-List-Work-Record.
037700  zz060-Exit.
037800      exit     section.
037900  aa030-Sort-Matches                section.
038000***
038100* CR1399 style SORT...USING...GIVING - no input/output procedure,
038200* the work file already holds exactly the records to be ordered.
038300***
038400********************************************
038500      close    EX-Master-File.
038600      close    EX-List-Work-File.
038700      sort     EX-List-Sort-File
038800               on descending key LST-Sort-Date
038900               using     EX-List-Work-File
039000               giving    EX-List-Sorted-File.
039100  aa030-Exit.
039200      exit     section.
039300  aa090-Print-Listing               section.
039400***
039500* Straight read/generate loop against the sorted file - the 1000
039600* line cap was already enforced back in AA000, nothing left to
039700* check here.
039800***
039900********************************************
040000      open     input EX-List-Sorted-File.
040100      open     output Print-File.
040200      initiate Expense-Listing-Report.
040300      read     EX-List-Sorted-File
040400               at end
040500               set      WS-List-Eof to true.
040600      perform  zz095-Print-One-Line
040700               until     WS-List-Eof.
040800      terminate Expense-Listing-Report.
040900      close    Print-File.
041000      close    EX-List-Sorted-File.
041100  aa090-Exit.
041200      exit     section.
041300  zz095-Print-One-Line              section.
041400* Read-ahead shape - the record already in hand is printed, then
041500* the next one is read for the loop test in AA090.
041600********************************************
041700      generate Listing-Detail-Line.
041800      read     EX-List-Sorted-File
041900               at end
042000               set      WS-List-Eof to true.
042100  zz095-Exit.
042200      exit     section.
