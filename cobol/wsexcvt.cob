000100********************************************
000200**                                         *
000300**  RECORD DEFINITION FOR CONVERTED        *
000400**    EXPENSE FILE (NO ID ASSIGNED YET)    *
000500**                                         *
000600********************************************
000700* USED AS THE OUTPUT OF EXCONV (LEGACY CONVERTER) AND EXSTMT
000800* (STATEMENT PROCESSOR), AND AS THE INPUT TO EXMIGR (LOADER),
000900* WHICH ASSIGNS THE ID WHEN THE RECORD IS LOADED TO THE MASTER.
001000*
001100* FILE SIZE 99 BYTES - LINE SEQUENTIAL.
001200*
001300* 14/11/87 VBC - CREATED.
001400* 21/11/87 VBC - WIDENED EX-CVT-MERCHANT FROM 30 TO 40 PER EX-900
001500*                LENGTH LIMIT REVIEW.
001550* 18/09/05 VBC - CR1699 EX-CVT-AMOUNT REPACKED COMP-3 TO MATCH THE
001560*                MASTER FILE AMOUNT FIELD - RECORD SHRINKS 103 TO
001570*                99 BYTES.
001600*
001700 01  EX-Converted-Record.
001800     03  EX-Cvt-Date           pic x(10).
001900         88  EX-Cvt-Date-Blank       value spaces.
002000     03  EX-Cvt-Merchant       pic x(40).
002100     03  EX-Cvt-Category       pic x(20).
002200     03  EX-Cvt-Card           pic x(4).
002300     03  EX-Cvt-Amount         pic s9(7)v99  comp-3.
002400     03  EX-Cvt-Month          pic x(12).
002500     03  EX-Cvt-Year           pic 9(4).
002600     03  filler                pic x(4).
